000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMB2CAF.
000300 AUTHOR. J RAMIREZ ROJAS.
000400 INSTALLATION. CAF-CTB - CONTABILIDAD.
000500 DATE-WRITTEN. 05/30/2011.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECTOR CONTABILIDAD.
000800
000900******************************************************************
001000*    VOLCADO A ARCHIVOS PLANOS PARA EL LOTE DE IMPORTACION AL     *
001100*    SISTEMA CONTABLE EXTERNO                                     *
001200*    =======================================================       *
001300*    LEE EL MAESTRO DE CLIENTES/PROVEEDORES (ENTCLIPR) Y LOS       *
001400*    ASIENTOS ARMADOS POR PGMB1CAF (ENTASNTO) Y LOS GRABA EN LOS   *
001500*    DOS ARCHIVOS DELIMITADOS POR '|' QUE ESPERA EL LOTE DE        *
001600*    IMPORTACION DEL SISTEMA CONTABLE EXTERNO: csf.txt             *
001700*    (CLIENTES/PROVEEDORES) Y                                     *
001800*    act.txt (ASIENTOS).  EL NUMERO DE CLIENTE/PROVEEDOR SE VALIDA *
001900*    CONTRA EL PATRON [a-zA-Z0-9]+; EL PRIMER NUMERO INVALIDO      *
002000*    ABORTA TODO EL LOTE (NO SE GRABA NADA A MEDIAS).              *
002100******************************************************************
002200* HISTORIAL DE CAMBIOS
002300* 2011-05-30 JRR TK-4402 ALTA INICIAL DEL VOLCADO A csf.txt/act.txt
002400* 2011-08-09 JRR TK-4418 SE AGREGAN LOS ATRIBUTOS DINAMICOS DE
002500*                        CLIENTE AL FINAL DEL REGISTRO CSF
002600* 1999-11-27 JRR Y2K     LASTREMDAT/TODAS LAS FECHAS A 8 POSICIONES
002700*                        AAAAMMDD EN LA SALIDA
002800* 2013-08-22 MLM TK-4478 SE VALIDA EL NUMERO DE CLIENTE/PROVEEDOR
002900*                        CONTRA [a-zA-Z0-9]+ ANTES DE GRABAR CSF
003000* 2016-04-19 DGV TK-5195 DOCORDER USA EL CODIGO DE TIPO DE ORDEN
003100*                        (P.EJ. 'TVA') CUANDO EL ASIENTO LO TRAE,
003200*                        SI NO EL NUMERO DE ORDEN RELLENO DE CEROS
003300******************************************************************
003400
003500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT ENTCLIPR ASSIGN DDCLIPR
004600     FILE STATUS IS FS-CLIPR.
004700
004800     SELECT ENTASNTO ASSIGN DDASNTO
004900     FILE STATUS IS FS-ASNTO.
005000
005100     SELECT SALCSF ASSIGN DDCSF
005200     FILE STATUS IS FS-CSF.
005300
005400     SELECT SALACT ASSIGN DDACT
005500     FILE STATUS IS FS-ACT.
005600
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100*---- COPY CLIPROV (INLINE, VER PGM_45S-CP-CLIPROV) --------------
006200 FD  ENTCLIPR
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  WS-REG-CLIPROV.
006600     03  CLI-NUMERO              PIC X(20).
006700     03  CLI-TIPO                PIC X(01).
006800         88  CLI-ES-CLIENTE          VALUE 'C'.
006900         88  CLI-ES-PROVEEDOR        VALUE 'S'.
007000     03  CLI-NOMBRE1              PIC X(40).
007100     03  CLI-NOMBRE2              PIC X(40).
007200     03  CLI-CIVNOMBRE1           PIC X(40).
007300     03  CLI-CIVNOMBRE2           PIC X(40).
007400     03  CLI-DIRECCION1           PIC X(40).
007500     03  CLI-DIRECCION2           PIC X(40).
007600     03  CLI-CATIVA               PIC X(02).
007700     03  CLI-PAIS                 PIC X(03).
007800     03  CLI-NROIVA               PIC X(20).
007900     03  CLI-CODPAGO              PIC X(05).
008000     03  CLI-TELEFONO             PIC X(20).
008100     03  CLI-FAX                  PIC X(20).
008200     03  CLI-CTABANCARIA          PIC X(34).
008300     03  CLI-CODPOSTAL            PIC X(10).
008400     03  CLI-CIUDAD               PIC X(40).
008500     03  CLI-CTADEFECTO           PIC X(10).
008600     03  CLI-IDIOMA               PIC X(02).
008700     03  CLI-CATEGORIA            PIC X(10).
008800     03  CLI-CTACENTRAL           PIC X(20).
008900     03  CLI-CODIVA               PIC X(05).
009000     03  CLI-MONEDA               PIC X(03).
009100     03  CLI-NIVELRECL            PIC X(05).
009200     03  CLI-FECRECL              PIC 9(08).
009300*    REDEFINES DE LA FECHA DE RECORDATORIO, DESCOMPUESTA EN A/M/D
009400     03  CLI-FECRECL-AMD REDEFINES CLI-FECRECL.
009500   05  CLI-FECRECL-ANIO      PIC 9(04).
009600   05  CLI-FECRECL-MES       PIC 9(02).
009700   05  CLI-FECRECL-DIA       PIC 9(02).
009800     03  CLI-TIPOMEMO             PIC X(01).
009900     03  CLI-CANT-ATRIB           PIC 9(02) COMP.
010000     03  CLI-ATRIBUTOS OCCURS 10 TIMES
010100                    INDEXED BY IX-ATRIB.
010200   05  ATR-NOMBRE           PIC X(20).
010300   05  ATR-VALOR            PIC X(60).
010400     03  FILLER                   PIC X(30).
010500
010600*---- COPY ASIENTO (INLINE, VER PGM_45S-CP-ASIENTO) --------------
010700 FD  ENTASNTO
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORDING MODE IS F.
011000 01  WS-REG-ASIENTO.
011100     03  AST-TIPODOC              PIC X(02).
011200     03  AST-DIARIO                PIC X(05).
011300     03  AST-TIPODIARIO            PIC X(01).
011400     03  AST-NRODOC                 PIC X(20).
011500*    VISTA NUMERICA DE DOCNUMBER, USO EN ORDENAMIENTOS POSTERIORES
011600     03  AST-NRODOC-9 REDEFINES AST-NRODOC
011700                              PIC 9(20).
011800     03  AST-ORDEN-ES-CODIGO        PIC X(01).
011900         88  AST-ORDEN-USA-CODIGO      VALUE 'S'.
012000     03  AST-ORDEN-NUM               PIC 9(03).
012100     03  AST-ORDEN-COD REDEFINES AST-ORDEN-NUM PIC X(03).
012200     03  AST-OPCODE                  PIC X(01).
012300     03  AST-CTACONTABLE             PIC X(20).
012400     03  AST-CTAREPARTO              PIC X(20).
012500     03  AST-EJERCICIO               PIC 9(04).
012600     03  AST-PERIODO                 PIC X(06).
012700     03  AST-FECHA                   PIC 9(08).
012800*    REDEFINES DE AST-FECHA DESCOMPUESTA EN A/M/D
012900     03  AST-FECHA-AMD REDEFINES AST-FECHA.
013000   05  AST-FECHA-ANIO            PIC 9(04).
013100   05  AST-FECHA-MES             PIC 9(02).
013200   05  AST-FECHA-DIA             PIC 9(02).
013300     03  AST-FECHADOC                PIC 9(08).
013400     03  AST-FECHAVTO                PIC 9(08).
013500     03  AST-COMENTARIO              PIC X(40).
013600     03  AST-COMENTEXT               PIC X(70).
013700     03  AST-IMPORTE                 PIC S9(13)V99 COMP-3.
013800     03  AST-IMPORTEEUR              PIC S9(13)V99 COMP-3.
013900     03  AST-BASEIVA                 PIC S9(13)V99 COMP-3.
014000     03  AST-CODIVA                  PIC X(05).
014100     03  AST-IMPORTEMON               PIC S9(13)V99 COMP-3.
014200     03  AST-CODMONEDA                PIC X(03).
014300     03  AST-BASEEUR                  PIC S9(13)V99 COMP-3.
014400     03  AST-IVA                      PIC S9(13)V99 COMP-3.
014500     03  AST-IVAIMPUTADO              PIC X(05).
014600     03  AST-TASACAMBIO               PIC S9(07)V9(06) COMP-3.
014700     03  AST-NIVELRECL                PIC X(05).
014800     03  AST-NROCONCIL                PIC X(10).
014900     03  AST-FECHAANT                 PIC 9(08).
015000     03  AST-CONCILIADO               PIC X(01).
015100     03  AST-BLOQUEADO                PIC X(01).
015200     03  AST-IMPORTADO                PIC X(01).
015300     03  AST-POSITIVO                 PIC X(01).
015400     03  AST-TEMPORAL                 PIC X(01).
015500     03  AST-TIPOMEMO                 PIC X(01).
015600     03  AST-ESDOC                    PIC X(01).
015700     03  AST-ESTADODOC                PIC X(01).
015800     03  AST-DICFROM                  PIC X(01).
015900     03  AST-CODAKEY                  PIC X(01).
016000     03  FILLER                       PIC X(10).
016100
016200 FD  SALCSF
016300     BLOCK CONTAINS 0 RECORDS
016400     RECORDING MODE IS F.
016500 01  WS-REG-CSF                       PIC X(1400).
016600
016700 FD  SALACT
016800     BLOCK CONTAINS 0 RECORDS
016900     RECORDING MODE IS F.
017000 01  WS-REG-ACT                       PIC X(450).
017100
017200 WORKING-STORAGE SECTION.
017300*========================*
017400
017500*---------- STATUS DE ARCHIVOS Y SWITCHES DE LECTURA ------------
017600 77  FS-CLIPR                    PIC XX      VALUE SPACES.
017700 77  FS-ASNTO                    PIC XX      VALUE SPACES.
017800 77  FS-CSF                      PIC XX      VALUE SPACES.
017900 77  FS-ACT                      PIC XX      VALUE SPACES.
018000
018100 77  WS-STATUS-FIN-CLI            PIC X.
018200     88  WS-FIN-CLIPR                  VALUE 'Y'.
018300     88  WS-NO-FIN-CLIPR                VALUE 'N'.
018400
018500 77  WS-STATUS-FIN-AST             PIC X.
018600     88  WS-FIN-ASNTO                    VALUE 'Y'.
018700     88  WS-NO-FIN-ASNTO                  VALUE 'N'.
018800
018900*---------- LINEA DE SALIDA CSF (DELIMITADA POR '|') -------------
019000 01  WS-LINEA-CSF.
019100     03  WS-LCSF-NUMERO            PIC X(20).
019200     03  WS-LCSF-TIPO              PIC X(01).
019300     03  WS-LCSF-NOMBRE1           PIC X(40).
019400     03  WS-LCSF-NOMBRE2           PIC X(40).
019500     03  WS-LCSF-CIVNOMBRE1        PIC X(40).
019600     03  WS-LCSF-CIVNOMBRE2        PIC X(40).
019700     03  WS-LCSF-DIRECCION1        PIC X(40).
019800     03  WS-LCSF-DIRECCION2        PIC X(40).
019900     03  WS-LCSF-CATIVA            PIC X(02).
020000     03  WS-LCSF-PAIS              PIC X(03).
020100     03  WS-LCSF-NROIVA            PIC X(20).
020200     03  WS-LCSF-CODPAGO           PIC X(05).
020300     03  WS-LCSF-TELEFONO          PIC X(20).
020400     03  WS-LCSF-FAX               PIC X(20).
020500     03  WS-LCSF-CTABANCARIA       PIC X(34).
020600     03  WS-LCSF-CODPOSTAL         PIC X(10).
020700     03  WS-LCSF-CIUDAD            PIC X(40).
020800     03  WS-LCSF-CTADEFECTO        PIC X(10).
020900     03  WS-LCSF-IDIOMA            PIC X(02).
021000     03  WS-LCSF-CATEGORIA         PIC X(10).
021100     03  WS-LCSF-CTACENTRAL        PIC X(20).
021200     03  WS-LCSF-CODIVA            PIC X(05).
021300     03  WS-LCSF-MONEDA            PIC X(03).
021400     03  WS-LCSF-NIVELRECL         PIC X(05).
021500     03  WS-LCSF-FECRECL           PIC 9(08).
021600     03  WS-LCSF-TIPOMEMO          PIC X(01).
021700
021800*---------- ATRIBUTOS DINAMICOS ARMADOS AL FINAL DEL REGISTRO ----
021900 01  WS-ATRIB-ARMADOS               PIC X(800) VALUE SPACES.
022000 77  WS-ATRIB-LARGO                  PIC 9(04) COMP VALUE ZERO.
022100
022200*---------- LINEA DE SALIDA ACT (DELIMITADA POR '|') --------------
022300 01  WS-LINEA-ACT.
022400     03  WS-LACT-DOCTYPE           PIC X(02).
022500     03  WS-LACT-DBKCODE           PIC X(05).
022600     03  WS-LACT-DBKTYPE           PIC X(01).
022700     03  WS-LACT-DOCNUMBER         PIC X(20).
022800     03  WS-LACT-DOCORDER          PIC X(03).
022900     03  WS-LACT-OPCODE            PIC X(01).
023000     03  WS-LACT-ACCOUNTGL         PIC X(20).
023100     03  WS-LACT-ACCOUNTRP         PIC X(20).
023200     03  WS-LACT-BOOKYEAR          PIC 9(04).
023300     03  WS-LACT-PERIOD            PIC X(06).
023400     03  WS-LACT-DATE              PIC 9(08).
023500     03  WS-LACT-DATEDOC           PIC 9(08).
023600     03  WS-LACT-DUEDATE           PIC 9(08).
023700     03  WS-LACT-COMMENT           PIC X(40).
023800     03  WS-LACT-COMMENTEXT        PIC X(70).
023900     03  WS-LACT-AMOUNT            PIC -(13)9.99.
024000     03  WS-LACT-AMOUNTEUR         PIC -(13)9.99.
024100     03  WS-LACT-VATBASE           PIC -(13)9.99.
024200     03  WS-LACT-VATCODE           PIC X(05).
024300     03  WS-LACT-CURRAMOUNT        PIC -(13)9.99.
024400     03  WS-LACT-CURRCODE          PIC X(03).
024500     03  WS-LACT-CUREURBASE        PIC -(13)9.99.
024600     03  WS-LACT-VATTAX            PIC -(13)9.99.
024700     03  WS-LACT-VATIMPUT          PIC X(05).
024800     03  WS-LACT-CURRATE           PIC -(07)9.99.
024900     03  WS-LACT-REMINDLEV         PIC X(05).
025000     03  WS-LACT-MATCHNO           PIC X(10).
025100     03  WS-LACT-OLDDATE           PIC 9(08).
025200     03  WS-LACT-ISMATCHED         PIC X(01).
025300     03  WS-LACT-ISLOCKED          PIC X(01).
025400     03  WS-LACT-ISIMPORTED        PIC X(01).
025500     03  WS-LACT-ISPOSITIVE        PIC X(01).
025600     03  WS-LACT-ISTEMP            PIC X(01).
025700     03  WS-LACT-MEMOTYPE          PIC X(01).
025800     03  WS-LACT-ISDOC             PIC X(01).
025900     03  WS-LACT-DOCSTATUS         PIC X(01).
026000     03  WS-LACT-DICFROM           PIC X(01).
026100     03  WS-LACT-CODAKEY           PIC X(01).
026200
026300*---------- VALIDACION DEL NUMERO DE CLIENTE/PROVEEDOR ------------
026400*    PATRON [a-zA-Z0-9]+: NO VACIO, SOLO LETRAS Y DIGITOS.
026500 77  WS-NUM-LARGO                    PIC 9(02) COMP VALUE ZERO.
026600 77  WS-J                            PIC 9(02) COMP VALUE ZERO.
026700 77  WS-NUMERO-VALIDO                PIC X       VALUE 'S'.
026800     88  NUMERO-ES-VALIDO                VALUE 'S'.
026900     88  NUMERO-NO-ES-VALIDO             VALUE 'N'.
027000
027100*---------- CONTADORES DE CONTROL ----------------------------------
027200 77  WS-CONT-CLIPROV                 PIC 9(07) COMP VALUE ZERO.
027300 77  WS-CONT-ASIENTOS                PIC 9(07) COMP VALUE ZERO.
027400
027500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
027600 PROCEDURE DIVISION.
027700
027800 0000-PRINCIPAL-I.
027900
028000     PERFORM 0200-INICIAR-I THRU 0200-INICIAR-F
028100     PERFORM 1000-PROCESAR-CLIPROV-I THRU 1000-PROCESAR-CLIPROV-F
028200     PERFORM 2000-PROCESAR-ASIENTOS-I THRU 2000-PROCESAR-ASIENTOS-F
028300     PERFORM 0900-FINALIZAR-I THRU 0900-FINALIZAR-F
028400
028500     STOP RUN.
028600
028700 0000-PRINCIPAL-F. EXIT.
028800
028900
029000 0200-INICIAR-I.
029100
029200     OPEN INPUT ENTCLIPR
029300     IF FS-CLIPR IS NOT EQUAL '00' THEN
029400        DISPLAY '*ERROR EN OPEN ENTCLIPR = ' FS-CLIPR
029500        STOP RUN
029600     END-IF
029700
029800     OPEN INPUT ENTASNTO
029900     IF FS-ASNTO IS NOT EQUAL '00' THEN
030000        DISPLAY '*ERROR EN OPEN ENTASNTO = ' FS-ASNTO
030100        STOP RUN
030200     END-IF
030300
030400     OPEN OUTPUT SALCSF
030500     IF FS-CSF IS NOT EQUAL '00' THEN
030600        DISPLAY '*ERROR EN OPEN SALCSF = ' FS-CSF
030700        STOP RUN
030800     END-IF
030900
031000     OPEN OUTPUT SALACT
031100     IF FS-ACT IS NOT EQUAL '00' THEN
031200        DISPLAY '*ERROR EN OPEN SALACT = ' FS-ACT
031300        STOP RUN
031400     END-IF
031500
031600     SET WS-NO-FIN-CLIPR TO TRUE
031700     SET WS-NO-FIN-ASNTO TO TRUE.
031800
031900 0200-INICIAR-F. EXIT.
032000
032100
032200*---- CLIENTES/PROVEEDORES -> csf.txt (UNA LINEA POR REGISTRO) ---
032300 1000-PROCESAR-CLIPROV-I.
032400
032500     PERFORM 1050-PROCESAR-UN-CLIPROV-I
032600        THRU 1050-PROCESAR-UN-CLIPROV-F
032700        UNTIL WS-FIN-CLIPR.
032800
032900 1000-PROCESAR-CLIPROV-F. EXIT.
033000
033100
033200 1050-PROCESAR-UN-CLIPROV-I.
033300
033400     READ ENTCLIPR
033500     IF FS-CLIPR IS EQUAL '10' THEN
033600        SET WS-FIN-CLIPR TO TRUE
033700     ELSE
033800        IF FS-CLIPR IS NOT EQUAL '00' THEN
033900           DISPLAY '*ERROR EN LECTURA ENTCLIPR : ' FS-CLIPR
034000           SET WS-FIN-CLIPR TO TRUE
034100        ELSE
034200           PERFORM 1100-VALIDAR-NUMERO-I THRU 1100-VALIDAR-NUMERO-F
034300           IF NUMERO-NO-ES-VALIDO THEN
034400              DISPLAY '*NUMERO DE CLIENTE/PROVEEDOR INVALIDO : '
034500                 CLI-NUMERO
034600              MOVE 9999 TO RETURN-CODE
034700              PERFORM 0900-FINALIZAR-I THRU 0900-FINALIZAR-F
034800              STOP RUN
034900           END-IF
035000           PERFORM 1200-ARMAR-LINEA-CSF-I THRU 1200-ARMAR-LINEA-CSF-F
035100           WRITE WS-REG-CSF
035200           ADD 1 TO WS-CONT-CLIPROV
035300        END-IF
035400     END-IF.
035500
035600 1050-PROCESAR-UN-CLIPROV-F. EXIT.
035700
035800
035900*---- REGLA DE VALIDACION [a-zA-Z0-9]+ SOBRE CLI-NUMERO ----------
036000 1100-VALIDAR-NUMERO-I.
036100
036200     SET NUMERO-ES-VALIDO TO TRUE
036300     MOVE 20 TO WS-NUM-LARGO
036400
036500     PERFORM 1110-RETROCEDER-BLANCO-I
036600        THRU 1110-RETROCEDER-BLANCO-F
036700        UNTIL WS-NUM-LARGO = 0
036800        OR CLI-NUMERO(WS-NUM-LARGO:1) IS NOT EQUAL SPACE
036900
037000     IF WS-NUM-LARGO = 0 THEN
037100        SET NUMERO-NO-ES-VALIDO TO TRUE
037200     ELSE
037300        MOVE 1 TO WS-J
037400        PERFORM 1120-VALIDAR-UN-CARACTER-I
037500        THRU 1120-VALIDAR-UN-CARACTER-F
037600        UNTIL WS-J > WS-NUM-LARGO
037700           OR NUMERO-NO-ES-VALIDO
037800     END-IF.
037900
038000 1100-VALIDAR-NUMERO-F. EXIT.
038100
038200
038300 1110-RETROCEDER-BLANCO-I.
038400
038500     SUBTRACT 1 FROM WS-NUM-LARGO.
038600
038700 1110-RETROCEDER-BLANCO-F. EXIT.
038800
038900
039000 1120-VALIDAR-UN-CARACTER-I.
039100
039200     IF (CLI-NUMERO(WS-J:1) < 'A' OR CLI-NUMERO(WS-J:1) > 'Z')
039300        AND (CLI-NUMERO(WS-J:1) < 'a' OR CLI-NUMERO(WS-J:1) > 'z')
039400        AND (CLI-NUMERO(WS-J:1) < '0' OR CLI-NUMERO(WS-J:1) > '9')
039500        THEN
039600        SET NUMERO-NO-ES-VALIDO TO TRUE
039700     END-IF
039800
039900     ADD 1 TO WS-J.
040000
040100 1120-VALIDAR-UN-CARACTER-F. EXIT.
040200
040300
040400*---- ARMADO DE LA LINEA CSF (COLUMNAS FIJAS + ATRIBUTOS) --------
040500 1200-ARMAR-LINEA-CSF-I.
040600
040700     MOVE CLI-NUMERO          TO WS-LCSF-NUMERO
040800     MOVE CLI-TIPO             TO WS-LCSF-TIPO
040900     MOVE CLI-NOMBRE1          TO WS-LCSF-NOMBRE1
041000     MOVE CLI-NOMBRE2          TO WS-LCSF-NOMBRE2
041100     MOVE CLI-CIVNOMBRE1       TO WS-LCSF-CIVNOMBRE1
041200     MOVE CLI-CIVNOMBRE2       TO WS-LCSF-CIVNOMBRE2
041300     MOVE CLI-DIRECCION1       TO WS-LCSF-DIRECCION1
041400     MOVE CLI-DIRECCION2       TO WS-LCSF-DIRECCION2
041500     MOVE CLI-CATIVA           TO WS-LCSF-CATIVA
041600     MOVE CLI-PAIS             TO WS-LCSF-PAIS
041700     MOVE CLI-NROIVA           TO WS-LCSF-NROIVA
041800     MOVE CLI-CODPAGO          TO WS-LCSF-CODPAGO
041900     MOVE CLI-TELEFONO         TO WS-LCSF-TELEFONO
042000     MOVE CLI-FAX              TO WS-LCSF-FAX
042100     MOVE CLI-CTABANCARIA      TO WS-LCSF-CTABANCARIA
042200     MOVE CLI-CODPOSTAL        TO WS-LCSF-CODPOSTAL
042300     MOVE CLI-CIUDAD           TO WS-LCSF-CIUDAD
042400     MOVE CLI-CTADEFECTO       TO WS-LCSF-CTADEFECTO
042500     MOVE CLI-IDIOMA           TO WS-LCSF-IDIOMA
042600     MOVE CLI-CATEGORIA        TO WS-LCSF-CATEGORIA
042700     MOVE CLI-CTACENTRAL       TO WS-LCSF-CTACENTRAL
042800     MOVE CLI-CODIVA           TO WS-LCSF-CODIVA
042900     MOVE CLI-MONEDA           TO WS-LCSF-MONEDA
043000     MOVE CLI-NIVELRECL        TO WS-LCSF-NIVELRECL
043100     MOVE CLI-FECRECL          TO WS-LCSF-FECRECL
043200     MOVE CLI-TIPOMEMO         TO WS-LCSF-TIPOMEMO
043300
043400     MOVE SPACES TO WS-ATRIB-ARMADOS
043500     IF CLI-CANT-ATRIB IS GREATER THAN ZERO THEN
043600        SET IX-ATRIB TO 1
043700        PERFORM 1250-ARMAR-UN-ATRIBUTO-I
043800        THRU 1250-ARMAR-UN-ATRIBUTO-F
043900        UNTIL IX-ATRIB > CLI-CANT-ATRIB
044000     END-IF
044100
044200     MOVE SPACES TO WS-REG-CSF
044300     STRING WS-LCSF-NUMERO      DELIMITED BY SIZE '|'  DELIMITED BY SIZE
044400      WS-LCSF-TIPO        DELIMITED BY SIZE '|'  DELIMITED BY SIZE
044500      WS-LCSF-NOMBRE1     DELIMITED BY SIZE '|'  DELIMITED BY SIZE
044600      WS-LCSF-NOMBRE2     DELIMITED BY SIZE '|'  DELIMITED BY SIZE
044700      WS-LCSF-CIVNOMBRE1  DELIMITED BY SIZE '|'  DELIMITED BY SIZE
044800      WS-LCSF-CIVNOMBRE2  DELIMITED BY SIZE '|'  DELIMITED BY SIZE
044900      WS-LCSF-DIRECCION1  DELIMITED BY SIZE '|'  DELIMITED BY SIZE
045000      WS-LCSF-DIRECCION2  DELIMITED BY SIZE '|'  DELIMITED BY SIZE
045100      WS-LCSF-CATIVA      DELIMITED BY SIZE '|'  DELIMITED BY SIZE
045200      WS-LCSF-PAIS        DELIMITED BY SIZE '|'  DELIMITED BY SIZE
045300      WS-LCSF-NROIVA      DELIMITED BY SIZE '|'  DELIMITED BY SIZE
045400      WS-LCSF-CODPAGO     DELIMITED BY SIZE '|'  DELIMITED BY SIZE
045500      WS-LCSF-TELEFONO    DELIMITED BY SIZE '|'  DELIMITED BY SIZE
045600      WS-LCSF-FAX         DELIMITED BY SIZE '|'  DELIMITED BY SIZE
045700      WS-LCSF-CTABANCARIA DELIMITED BY SIZE '|'  DELIMITED BY SIZE
045800      WS-LCSF-CODPOSTAL   DELIMITED BY SIZE '|'  DELIMITED BY SIZE
045900      WS-LCSF-CIUDAD      DELIMITED BY SIZE '|'  DELIMITED BY SIZE
046000      WS-LCSF-CTADEFECTO  DELIMITED BY SIZE '|'  DELIMITED BY SIZE
046100      WS-LCSF-IDIOMA      DELIMITED BY SIZE '|'  DELIMITED BY SIZE
046200      WS-LCSF-CATEGORIA   DELIMITED BY SIZE '|'  DELIMITED BY SIZE
046300      WS-LCSF-CTACENTRAL  DELIMITED BY SIZE '|'  DELIMITED BY SIZE
046400      WS-LCSF-CODIVA      DELIMITED BY SIZE '|'  DELIMITED BY SIZE
046500      WS-LCSF-MONEDA      DELIMITED BY SIZE '|'  DELIMITED BY SIZE
046600      WS-LCSF-NIVELRECL   DELIMITED BY SIZE '|'  DELIMITED BY SIZE
046700      WS-LCSF-FECRECL     DELIMITED BY SIZE '|'  DELIMITED BY SIZE
046800      WS-LCSF-TIPOMEMO    DELIMITED BY SIZE '|'  DELIMITED BY SIZE
046900      WS-ATRIB-ARMADOS    DELIMITED BY SIZE
047000      INTO WS-REG-CSF.
047100
047200 1200-ARMAR-LINEA-CSF-F. EXIT.
047300
047400
047500*---- UN PAR NOMBRE|VALOR POR ATRIBUTO, CONCATENADOS A LA COLA ---
047600 1250-ARMAR-UN-ATRIBUTO-I.
047700
047800     STRING WS-ATRIB-ARMADOS  DELIMITED BY SPACE
047900      ATR-NOMBRE(IX-ATRIB) DELIMITED BY SPACE
048000      '|'  DELIMITED BY SIZE
048100      ATR-VALOR(IX-ATRIB)  DELIMITED BY SPACE
048200      '|'  DELIMITED BY SIZE
048300      INTO WS-ATRIB-ARMADOS
048400
048500     SET IX-ATRIB UP BY 1.
048600
048700 1250-ARMAR-UN-ATRIBUTO-F. EXIT.
048800
048900
049000*---- ASIENTOS -> act.txt (UNA LINEA POR LINEA DE DIARIO) --------
049100 2000-PROCESAR-ASIENTOS-I.
049200
049300     PERFORM 2050-PROCESAR-UN-ASIENTO-I
049400        THRU 2050-PROCESAR-UN-ASIENTO-F
049500        UNTIL WS-FIN-ASNTO.
049600
049700 2000-PROCESAR-ASIENTOS-F. EXIT.
049800
049900
050000 2050-PROCESAR-UN-ASIENTO-I.
050100
050200     READ ENTASNTO
050300     IF FS-ASNTO IS EQUAL '10' THEN
050400        SET WS-FIN-ASNTO TO TRUE
050500     ELSE
050600        IF FS-ASNTO IS NOT EQUAL '00' THEN
050700           DISPLAY '*ERROR EN LECTURA ENTASNTO : ' FS-ASNTO
050800           SET WS-FIN-ASNTO TO TRUE
050900        ELSE
051000           PERFORM 2100-ARMAR-LINEA-ACT-I THRU 2100-ARMAR-LINEA-ACT-F
051100           WRITE WS-REG-ACT
051200           ADD 1 TO WS-CONT-ASIENTOS
051300        END-IF
051400     END-IF.
051500
051600 2050-PROCESAR-UN-ASIENTO-F. EXIT.
051700
051800
051900*---- ARMADO DE LA LINEA ACT (REGLA DOCORDER = CODIGO O NUMERO) --
052000 2100-ARMAR-LINEA-ACT-I.
052100
052200     MOVE AST-TIPODOC         TO WS-LACT-DOCTYPE
052300     MOVE AST-DIARIO          TO WS-LACT-DBKCODE
052400     MOVE AST-TIPODIARIO      TO WS-LACT-DBKTYPE
052500     MOVE AST-NRODOC          TO WS-LACT-DOCNUMBER
052600
052700     IF AST-ORDEN-USA-CODIGO THEN
052800        MOVE AST-ORDEN-COD    TO WS-LACT-DOCORDER
052900     ELSE
053000        MOVE AST-ORDEN-NUM    TO WS-LACT-DOCORDER
053100     END-IF
053200
053300     MOVE SPACE               TO WS-LACT-OPCODE
053400     MOVE AST-CTACONTABLE     TO WS-LACT-ACCOUNTGL
053500     MOVE AST-CTAREPARTO      TO WS-LACT-ACCOUNTRP
053600     MOVE AST-EJERCICIO       TO WS-LACT-BOOKYEAR
053700     MOVE AST-PERIODO         TO WS-LACT-PERIOD
053800     MOVE AST-FECHA           TO WS-LACT-DATE
053900     MOVE AST-FECHADOC        TO WS-LACT-DATEDOC
054000     MOVE AST-FECHAVTO        TO WS-LACT-DUEDATE
054100     MOVE AST-COMENTARIO      TO WS-LACT-COMMENT
054200     MOVE AST-COMENTEXT       TO WS-LACT-COMMENTEXT
054300     MOVE AST-IMPORTE         TO WS-LACT-AMOUNT
054400     MOVE AST-IMPORTEEUR      TO WS-LACT-AMOUNTEUR
054500     MOVE AST-BASEIVA         TO WS-LACT-VATBASE
054600     MOVE AST-CODIVA          TO WS-LACT-VATCODE
054700     MOVE AST-IMPORTEMON      TO WS-LACT-CURRAMOUNT
054800     MOVE AST-CODMONEDA       TO WS-LACT-CURRCODE
054900     MOVE AST-BASEEUR         TO WS-LACT-CUREURBASE
055000     MOVE AST-IVA             TO WS-LACT-VATTAX
055100     MOVE AST-IVAIMPUTADO     TO WS-LACT-VATIMPUT
055200     MOVE AST-TASACAMBIO      TO WS-LACT-CURRATE
055300     MOVE SPACE               TO WS-LACT-REMINDLEV
055400     MOVE AST-NROCONCIL       TO WS-LACT-MATCHNO
055500     MOVE AST-FECHAANT        TO WS-LACT-OLDDATE
055600     MOVE SPACE               TO WS-LACT-ISMATCHED
055700     MOVE SPACE               TO WS-LACT-ISLOCKED
055800     MOVE SPACE               TO WS-LACT-ISIMPORTED
055900     MOVE SPACE               TO WS-LACT-ISPOSITIVE
056000     MOVE SPACE               TO WS-LACT-ISTEMP
056100     MOVE AST-TIPOMEMO        TO WS-LACT-MEMOTYPE
056200     MOVE SPACE               TO WS-LACT-ISDOC
056300     MOVE AST-ESTADODOC       TO WS-LACT-DOCSTATUS
056400     MOVE SPACE               TO WS-LACT-DICFROM
056500     MOVE SPACE               TO WS-LACT-CODAKEY
056600
056700     MOVE SPACES TO WS-REG-ACT
056800     STRING WS-LACT-DOCTYPE     DELIMITED BY SIZE '|' DELIMITED BY SIZE
056900      WS-LACT-DBKCODE     DELIMITED BY SIZE '|' DELIMITED BY SIZE
057000      WS-LACT-DBKTYPE     DELIMITED BY SIZE '|' DELIMITED BY SIZE
057100      WS-LACT-DOCNUMBER   DELIMITED BY SIZE '|' DELIMITED BY SIZE
057200      WS-LACT-DOCORDER    DELIMITED BY SIZE '|' DELIMITED BY SIZE
057300      WS-LACT-OPCODE      DELIMITED BY SIZE '|' DELIMITED BY SIZE
057400      WS-LACT-ACCOUNTGL   DELIMITED BY SIZE '|' DELIMITED BY SIZE
057500      WS-LACT-ACCOUNTRP   DELIMITED BY SIZE '|' DELIMITED BY SIZE
057600      WS-LACT-BOOKYEAR    DELIMITED BY SIZE '|' DELIMITED BY SIZE
057700      WS-LACT-PERIOD      DELIMITED BY SIZE '|' DELIMITED BY SIZE
057800      WS-LACT-DATE        DELIMITED BY SIZE '|' DELIMITED BY SIZE
057900      WS-LACT-DATEDOC     DELIMITED BY SIZE '|' DELIMITED BY SIZE
058000      WS-LACT-DUEDATE     DELIMITED BY SIZE '|' DELIMITED BY SIZE
058100      WS-LACT-COMMENT     DELIMITED BY SIZE '|' DELIMITED BY SIZE
058200      WS-LACT-COMMENTEXT  DELIMITED BY SIZE '|' DELIMITED BY SIZE
058300      WS-LACT-AMOUNT      DELIMITED BY SIZE '|' DELIMITED BY SIZE
058400      WS-LACT-AMOUNTEUR   DELIMITED BY SIZE '|' DELIMITED BY SIZE
058500      WS-LACT-VATBASE     DELIMITED BY SIZE '|' DELIMITED BY SIZE
058600      WS-LACT-VATCODE     DELIMITED BY SIZE '|' DELIMITED BY SIZE
058700      WS-LACT-CURRAMOUNT  DELIMITED BY SIZE '|' DELIMITED BY SIZE
058800      WS-LACT-CURRCODE    DELIMITED BY SIZE '|' DELIMITED BY SIZE
058900      WS-LACT-CUREURBASE  DELIMITED BY SIZE '|' DELIMITED BY SIZE
059000      WS-LACT-VATTAX      DELIMITED BY SIZE '|' DELIMITED BY SIZE
059100      WS-LACT-VATIMPUT    DELIMITED BY SIZE '|' DELIMITED BY SIZE
059200      WS-LACT-CURRATE     DELIMITED BY SIZE '|' DELIMITED BY SIZE
059300      WS-LACT-REMINDLEV   DELIMITED BY SIZE '|' DELIMITED BY SIZE
059400      WS-LACT-MATCHNO     DELIMITED BY SIZE '|' DELIMITED BY SIZE
059500      WS-LACT-OLDDATE     DELIMITED BY SIZE '|' DELIMITED BY SIZE
059600      WS-LACT-ISMATCHED   DELIMITED BY SIZE '|' DELIMITED BY SIZE
059700      WS-LACT-ISLOCKED    DELIMITED BY SIZE '|' DELIMITED BY SIZE
059800      WS-LACT-ISIMPORTED  DELIMITED BY SIZE '|' DELIMITED BY SIZE
059900      WS-LACT-ISPOSITIVE  DELIMITED BY SIZE '|' DELIMITED BY SIZE
060000      WS-LACT-ISTEMP      DELIMITED BY SIZE '|' DELIMITED BY SIZE
060100      WS-LACT-MEMOTYPE    DELIMITED BY SIZE '|' DELIMITED BY SIZE
060200      WS-LACT-ISDOC       DELIMITED BY SIZE '|' DELIMITED BY SIZE
060300      WS-LACT-DOCSTATUS   DELIMITED BY SIZE '|' DELIMITED BY SIZE
060400      WS-LACT-DICFROM     DELIMITED BY SIZE '|' DELIMITED BY SIZE
060500      WS-LACT-CODAKEY     DELIMITED BY SIZE
060600      INTO WS-REG-ACT.
060700
060800 2100-ARMAR-LINEA-ACT-F. EXIT.
060900
061000
061100 0900-FINALIZAR-I.
061200
061300     CLOSE ENTCLIPR
061400     CLOSE ENTASNTO
061500     CLOSE SALCSF
061600     CLOSE SALACT
061700
061800     DISPLAY '*CLIENTES/PROVEEDORES GRABADOS : ' WS-CONT-CLIPROV
061900     DISPLAY '*ASIENTOS GRABADOS EN act.txt  : ' WS-CONT-ASIENTOS.
062000
062100 0900-FINALIZAR-F. EXIT.
