000100******************************************************************
000200*    CAF-CTB - COPY CLIPROV                                    *
000300*    LAYOUT MAESTRO DE CLIENTES Y PROVEEDORES (REGISTRO CSF)    *
000400*    UN REGISTRO POR CLIENTE O PROVEEDOR.  SIRVE DE ENTRADA     *
000500*    PARA EL ARMADO DE LA SALIDA csf.txt.                      *
000600******************************************************************
000700* HISTORIAL
000800* 2011-05-09 JRR TK-4401 ALTA INICIAL
000900* 2013-08-21 MLM TK-4477 SE AGREGAN ATRIBUTOS DINAMICOS DE
001000*                        CLIENTE (TABLA CLI-ATRIBUTOS)
001100* 1999-10-29 JRR Y2K     LASTREMDAT PASA A 8 POSICIONES AAAAMMDD
001200* 2016-01-12 DGV TK-5190 SE AGREGA REDEFINES DE FECHA DE
001300*                        RECORDATORIO DESCOMPUESTA EN A/M/D
001400******************************************************************
001500 01  WS-REG-CLIPROV.
001600*    NUMBER - CODIGO DE REFERENCIA DEL CLIENTE/PROVEEDOR
001700     03  CLI-NUMERO              PIC X(20).
001800*    TYPE   - C = CLIENTE, S = PROVEEDOR
001900     03  CLI-TIPO                PIC X(01).
002000         88  CLI-ES-CLIENTE          VALUE 'C'.
002100         88  CLI-ES-PROVEEDOR        VALUE 'S'.
002200*    NAME1 / NAME2
002300     03  CLI-NOMBRE1             PIC X(40).
002400     03  CLI-NOMBRE2             PIC X(40).
002500*    CIVNAME1 / CIVNAME2
002600     03  CLI-CIVNOMBRE1          PIC X(40).
002700     03  CLI-CIVNOMBRE2          PIC X(40).
002800*    ADDRESS1 / ADDRESS2
002900     03  CLI-DIRECCION1          PIC X(40).
003000     03  CLI-DIRECCION2          PIC X(40).
003100*    VATCAT
003200     03  CLI-CATIVA              PIC X(02).
003300*    COUNTRY
003400     03  CLI-PAIS                PIC X(03).
003500*    VATNUMBER
003600     03  CLI-NROIVA              PIC X(20).
003700*    PAYCODE
003800     03  CLI-CODPAGO             PIC X(05).
003900*    TELNUMBER / FAXNUMBER
004000     03  CLI-TELEFONO            PIC X(20).
004100     03  CLI-FAX                 PIC X(20).
004200*    BNKACCNT
004300     03  CLI-CTABANCARIA         PIC X(34).
004400*    ZIPCODE / CITY
004500     03  CLI-CODPOSTAL           PIC X(10).
004600     03  CLI-CIUDAD              PIC X(40).
004700*    DELFTPOST - CUENTA DE IMPUTACION POR DEFECTO
004800     03  CLI-CTADEFECTO          PIC X(10).
004900*    LANG
005000     03  CLI-IDIOMA              PIC X(02).
005100*    CATEGORY
005200     03  CLI-CATEGORIA           PIC X(10).
005300*    CENTRAL - CUENTA CONTABLE CENTRAL / POR DEFECTO
005400     03  CLI-CTACENTRAL          PIC X(20).
005500*    VATCODE
005600     03  CLI-CODIVA              PIC X(05).
005700*    CURRENCY
005800     03  CLI-MONEDA              PIC X(03).
005900*    LASTREMLEV
006000     03  CLI-NIVELRECL           PIC X(05).
006100*    LASTREMDAT - AAAAMMDD
006200     03  CLI-FECRECL             PIC 9(08).
006300*    REDEFINES DE LA FECHA DE ULTIMO RECORDATORIO, DESCOMPUESTA
006400*    EN ANIO/MES/DIA PARA VALIDACIONES SIN FUNCION INTRINSECA
006500     03  CLI-FECRECL-AMD REDEFINES CLI-FECRECL.
006600         05  CLI-FECRECL-ANIO    PIC 9(04).
006700         05  CLI-FECRECL-MES     PIC 9(02).
006800         05  CLI-FECRECL-DIA     PIC 9(02).
006900*    MEMOTYPE
007000     03  CLI-TIPOMEMO            PIC X(01).
007100*    ATRIBUTOS DINAMICOS - PARES NOMBRE/VALOR AL FINAL DEL
007200*    REGISTRO DE SALIDA, CANTIDAD VARIABLE (TOPE 10 POR CAF-CTB)
007300     03  CLI-CANT-ATRIB          PIC 9(02) COMP VALUE ZERO.
007400     03  CLI-ATRIBUTOS OCCURS 10 TIMES
007500                          INDEXED BY IX-ATRIB.
007600         05  ATR-NOMBRE          PIC X(20).
007700         05  ATR-VALOR           PIC X(60).
007800     03  FILLER                 PIC X(30).
