000100******************************************************************
000200*    CAF-CTB - COPY TVATCOD                                    *
000300*    TABLA INTERNA DE CODIGOS DE IVA (TK-4401).  CLAVE =        *
000400*    TASA ENTERA + TIPO CLIENTE/PROVEEDOR + IDIOMA.             *
000500*    TABLA FIJA DEL DOSSIER, SE CARGA POR MOVE EN EL ARRANQUE   *
000600*    DEL PROGRAMA (VER PARRAFO 0100-CARGAR-TABLA-IVA).          *
000700******************************************************************
000800* HISTORIAL
000900* 2011-07-01 JRR TK-4401 ALTA INICIAL - 6 TASAS DEL DOSSIER
001000*                        DEMO (21/12/10/6/0 Y TASA ESPECIAL 25)
001100******************************************************************
001200 01  WS-TABLA-CODIVA.
001300     03  TIV-CANTIDAD            PIC 9(02) COMP VALUE 6.
001400     03  TIV-ENTRADA OCCURS 6 TIMES
001500                          INDEXED BY IX-TIV.
001600         05  TIV-TASA            PIC 9(02) COMP.
001700         05  TIV-TIPOCLIPROV     PIC X(01).
001800         05  TIV-IDIOMA          PIC X(02).
001900         05  TIV-CODIGO          PIC X(05).
002000         05  TIV-CUENTA1         PIC X(20).
