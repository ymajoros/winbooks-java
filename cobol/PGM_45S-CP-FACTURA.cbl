000100******************************************************************
000200*    CAF-CTB - COPY FACTURA                                    *
000300*    LAYOUT DE FACTURAS DE ENTRADA (CABECERA + LINEAS)          *
000400*    ARCHIVO ENTFACT - 230 BYTES, UN TIPO DE REGISTRO POR       *
000500*    CADA FILA: 'F' = CABECERA DE FACTURA, 'L' = LINEA          *
000600*    DE FACTURA.  LAS LINEAS SIGUEN A SU CABECERA HASTA LA      *
000700*    PROXIMA CABECERA O FIN DE ARCHIVO.                         *
000800******************************************************************
000900* HISTORIAL
001000* 2011-05-09 JRR TK-4401 ALTA INICIAL DEL LAYOUT (CONVERSION
001100*                        FACTURAS -> ASIENTOS CAF-CTB)
001200* 2014-02-18 MLM TK-4512 SE AGREGA CAB-COMUNICACION PARA
001300*                        COMUNICACION ESTRUCTURADA DE PAGO
001400* 1999-11-03 JRR Y2K     FECHAS A 8 POSICIONES AAAAMMDD, SE
001500*                        REVISARON TODOS LOS CAMPOS DE FECHA
001600******************************************************************
001700 01  WS-REG-FACTURA.
001800     03  FAC-TIPO-REG            PIC X(01).
001900         88  FAC-ES-CABECERA         VALUE 'F'.
002000         88  FAC-ES-LINEA             VALUE 'L'.
002100     03  FAC-DATOS                PIC X(229).
002200
002300*---- VISTA CABECERA (FAC-TIPO-REG = 'F') -----------------------
002400 01  WS-REG-FAC-CAB REDEFINES WS-REG-FACTURA.
002500     03  CAB-TIPO-REG            PIC X(01).
002600     03  CAB-CTA-CONTABLE        PIC X(20).
002700     03  CAB-TIPO-DOC            PIC X(02).
002800         88  CAB-DOC-FACT-CLIENTE    VALUE 'FC'.
002900         88  CAB-DOC-FACT-PROVEED    VALUE 'FP'.
003000     03  CAB-FECHA               PIC 9(08).
003100     03  CAB-FECHA-VTO           PIC 9(08).
003200     03  CAB-DIARIO              PIC X(05).
003300     03  CAB-DESCRIPCION         PIC X(40).
003400     03  CAB-REFERENCIA          PIC X(20).
003500     03  CAB-COMUNICACION        PIC X(70).
003600     03  CAB-FECHA-PERIODO       PIC 9(08).
003700     03  CAB-CLIPROV-NRO         PIC X(20).
003800     03  CAB-CLIPROV-TIPO        PIC X(01).
003900         88  CAB-CLIPROV-ES-CLIENTE  VALUE 'C'.
004000         88  CAB-CLIPROV-ES-PROVEED  VALUE 'S'.
004100     03  CAB-CLIPROV-CENTRAL     PIC X(20).
004200     03  CAB-CLIPROV-IDIOMA      PIC X(02).
004300     03  FILLER                  PIC X(05).
004400
004500*---- VISTA LINEA (FAC-TIPO-REG = 'L') ---------------------------
004600 01  WS-REG-FAC-LIN REDEFINES WS-REG-FACTURA.
004700     03  LIN-TIPO-REG            PIC X(01).
004800     03  LIN-CTA-CONTABLE        PIC X(20).
004900     03  LIN-DESCRIPCION         PIC X(40).
005000     03  LIN-BASE-IMPON          PIC S9(13)V99 COMP-3.
005100     03  LIN-TASA-IVA            PIC S9(03)V99 COMP-3.
005200     03  LIN-IMPORTE-IVA         PIC S9(13)V99 COMP-3.
005300     03  FILLER                  PIC X(150).
