000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMB3CAF.
000300 AUTHOR. M L MORALES.
000400 INSTALLATION. CAF-CTB - CONTABILIDAD.
000500 DATE-WRITTEN. 06/20/2011.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECTOR CONTABILIDAD.
000800
000900******************************************************************
001000*    FILTRO DE LA TABLA ACT POR EJERCICIO                          *
001100*    =========================================                     *
001200*    RECORRE LA TABLA DE ASIENTOS CRUDA (ENTACT) UNA VEZ POR CADA   *
001300*    EJERCICIO ARMADO POR PGMEJCAF, EN EL ORDEN EN QUE PGMEJCAF LOS *
001400*    ARMO.  DESCARTA LOS REGISTROS CON DOCORDER INVALIDO (SENTINEL  *
001500*    DEL IMPORTADOR DEL SISTEMA CONTABLE EXTERNO = PRIMER BYTE      *
001600*    X'00') Y, DEL RESTO, SOLO DEJA PASAR LOS ASIENTOS CUYO         *
001700*    EJERCICIO RESUELTO COINCIDE CON EL EJERCICIO QUE SE ESTA      *
001800*    RECORRIENDO EN ESA PASADA; LOS SIN                            *
001900*    EJERCICIO ASIGNADO (CERO) SE DESCARTAN SIEMPRE.  LOS           *
002000*    SUPERVIVIENTES SE GRABAN EN SALACTF PARA LA PASADA QUE LOS     *
002100*    CONSUME EJERCICIO POR EJERCICIO.                               *
002200******************************************************************
002300* HISTORIAL DE CAMBIOS
002400* 2011-06-20 MLM TK-4409 ALTA INICIAL DEL FILTRO POR EJERCICIO
002500* 1999-12-03 MLM Y2K     AST-EJERCICIO PASA A 4 POSICIONES (ANTES 2)
002600* 2014-02-18 JRR TK-4502 SE DESCARTAN LOS REGISTROS CON DOCORDER
002700*                        IGUAL AL SENTINEL INVALIDO DEL IMPORTADOR
002800*                        (PRIMER BYTE EN X'00')
002900* 2022-06-30 RPQ TK-5680 SE RECORRE EL ACT UNA VEZ POR EJERCICIO,
003000*                        USANDO LA FUNCION 'CNT' DE PGMEJCAF PARA
003100*                        SABER CUANTOS EJERCICIOS HAY ARMADOS
003200******************************************************************
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS WS-TRAZA-ON
004100      OFF STATUS IS WS-TRAZA-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT ENTACT ASSIGN DDACT
004700     FILE STATUS IS FS-ACT.
004800
004900     SELECT SALACTF ASSIGN DDACTF
005000     FILE STATUS IS FS-ACTF.
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600*---- COPY ASIENTO (INLINE, VER PGM_45S-CP-ASIENTO) --------------
005700*    TABLA ACT CRUDA, UN REGISTRO POR LINEA DE DIARIO. EL PRIMER
005800*    BYTE DE AST-ORDEN-COD EN X'00' ES EL SENTINEL DE INVALIDO.
005900 FD  ENTACT
006000     BLOCK CONTAINS 0 RECORDS
006100     RECORDING MODE IS F.
006200 01  WS-REG-ACT.
006300     03  AST-TIPODOC              PIC X(02).
006400     03  AST-DIARIO                PIC X(05).
006500     03  AST-TIPODIARIO            PIC X(01).
006600     03  AST-NRODOC                 PIC X(20).
006700     03  AST-NRODOC-9 REDEFINES AST-NRODOC
006800                              PIC 9(20).
006900     03  AST-ORDEN-ES-CODIGO        PIC X(01).
007000         88  AST-ORDEN-USA-CODIGO      VALUE 'S'.
007100     03  AST-ORDEN-NUM               PIC 9(03).
007200     03  AST-ORDEN-COD REDEFINES AST-ORDEN-NUM PIC X(03).
007300*    PRIMER BYTE DEL DOCORDER CRUDO, PARA PROBAR EL SENTINEL
007400     03  AST-ORDEN-1RO REDEFINES AST-ORDEN-NUM.
007500         05  AST-ORDEN-1RO-BYTE      PIC X(01).
007600         05  FILLER                  PIC X(02).
007700     03  AST-OPCODE                  PIC X(01).
007800     03  AST-CTACONTABLE             PIC X(20).
007900     03  AST-CTAREPARTO              PIC X(20).
008000     03  AST-EJERCICIO               PIC 9(04).
008100     03  AST-PERIODO                 PIC X(06).
008200     03  AST-FECHA                   PIC 9(08).
008300     03  AST-FECHADOC                PIC 9(08).
008400     03  AST-FECHAVTO                PIC 9(08).
008500     03  AST-COMENTARIO              PIC X(40).
008600     03  AST-COMENTEXT               PIC X(70).
008700     03  AST-IMPORTE                 PIC S9(13)V99 COMP-3.
008800     03  AST-IMPORTEEUR              PIC S9(13)V99 COMP-3.
008900     03  AST-BASEIVA                 PIC S9(13)V99 COMP-3.
009000     03  AST-CODIVA                  PIC X(05).
009100     03  AST-IMPORTEMON               PIC S9(13)V99 COMP-3.
009200     03  AST-CODMONEDA                PIC X(03).
009300     03  AST-BASEEUR                  PIC S9(13)V99 COMP-3.
009400     03  AST-IVA                      PIC S9(13)V99 COMP-3.
009500     03  AST-IVAIMPUTADO              PIC X(05).
009600     03  AST-TASACAMBIO               PIC S9(07)V9(06) COMP-3.
009700     03  AST-NIVELRECL                PIC X(05).
009800     03  AST-NROCONCIL                PIC X(10).
009900     03  AST-FECHAANT                 PIC 9(08).
010000     03  AST-CONCILIADO               PIC X(01).
010100     03  AST-BLOQUEADO                PIC X(01).
010200     03  AST-IMPORTADO                PIC X(01).
010300     03  AST-POSITIVO                 PIC X(01).
010400     03  AST-TEMPORAL                 PIC X(01).
010500     03  AST-TIPOMEMO                 PIC X(01).
010600     03  AST-ESDOC                    PIC X(01).
010700     03  AST-ESTADODOC                PIC X(01).
010800     03  AST-DICFROM                  PIC X(01).
010900     03  AST-CODAKEY                  PIC X(01).
011000     03  FILLER                       PIC X(10).
011100
011200*---- ACT FILTRADO, MISMO LAYOUT MAS EL EJERCICIO DE LA PASADA ---
011300 FD  SALACTF
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  WS-REG-ACTF.
011700     03  ACTF-EJERCICIO-PASADA    PIC 9(02) COMP.
011800     03  ACTF-ASIENTO             PIC X(328).
011900     03  FILLER                   PIC X(04).
012000
012100 WORKING-STORAGE SECTION.
012200*========================*
012300
012400 77  FS-ACT                      PIC XX      VALUE SPACES.
012500 77  FS-ACTF                     PIC XX      VALUE SPACES.
012600
012700 77  WS-STATUS-FIN-ACT            PIC X.
012800     88  WS-FIN-ACT                   VALUE 'Y'.
012900     88  WS-NO-FIN-ACT                 VALUE 'N'.
013000
013100*---------- MODO TRAZA (UPSI-0) - LISTA CADA ASIENTO DESCARTADO --
013200
013300*---------- SENTINEL DEL IMPORTADOR (X'00' COMO PRIMER BYTE) -----
013400 01  WS-SENTINEL-NULO.
013500     03  WS-SENTINEL-BYTE          PIC X(01) VALUE X'00'.
013600     03  FILLER                    PIC X(01).
013700
013800*---------- CONTADOR/INDICE DE EJERCICIOS RECORRIDOS -------------
013900 77  WS-CANT-EJERCICIOS            PIC 9(02) COMP VALUE ZERO.
014000 77  WS-EJE-ACTUAL                 PIC 9(02) COMP VALUE ZERO.
014100
014200*---------- CONTADORES DE CONTROL POR PASADA ----------------------
014300 77  WS-CONT-LEIDOS                PIC 9(07) COMP VALUE ZERO.
014400 77  WS-CONT-DESCARTADOS-NULOS     PIC 9(07) COMP VALUE ZERO.
014500 77  WS-CONT-DESCARTADOS-EJE       PIC 9(07) COMP VALUE ZERO.
014600 77  WS-CONT-GRABADOS              PIC 9(07) COMP VALUE ZERO.
014700 77  WS-CONT-GRABADOS-TOTAL        PIC 9(07) COMP VALUE ZERO.
014800
014900*---------- SWITCH DE RESULTADO DE LA VALIDACION R19/R20 ---------
015000 77  WS-ASIENTO-VALIDO             PIC X       VALUE 'S'.
015100     88  ASIENTO-ES-VALIDO              VALUE 'S'.
015200     88  ASIENTO-NO-ES-VALIDO           VALUE 'N'.
015300
015400*---------- AREA DE COMUNICACION CON PGMEJCAF ---------------------
015500 01  WS-LK-EJERCIC.
015600     03  LK-FUNCION              PIC X(03).
015700     03  LK-FECHA                PIC 9(08).
015800     03  LK-ANIO-SUST            PIC 9(04).
015900     03  LK-FECMIN                PIC 9(08).
016000     03  LK-FECMAX                PIC 9(08).
016100     03  LK-EJERCICIO-IDX         PIC 9(02).
016200     03  LK-PERIODO-COD           PIC X(06).
016300     03  LK-LONGITUD-CTA          PIC 9(02).
016400     03  LK-RETORNO               PIC X(01).
016500     03  LK-MENSAJE-ERROR         PIC X(40).
016600     03  FILLER                   PIC X(02).
016700
016800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016900 PROCEDURE DIVISION.
017000
017100 0000-PRINCIPAL-I.
017200
017300     PERFORM 0200-INICIAR-I THRU 0200-INICIAR-F
017400     PERFORM 1000-PROCESAR-EJERCICIOS-I THRU 1000-PROCESAR-EJERCICIOS-F
017500        UNTIL WS-EJE-ACTUAL > WS-CANT-EJERCICIOS
017600     PERFORM 0900-FINALIZAR-I THRU 0900-FINALIZAR-F
017700
017800     STOP RUN.
017900
018000 0000-PRINCIPAL-F. EXIT.
018100
018200
018300*---- INICIALIZA PGMEJCAF Y OBTIENE LA CANTIDAD DE EJERCICIOS ----
018400 0200-INICIAR-I.
018500
018600     MOVE 'INI' TO LK-FUNCION
018700     MOVE ZERO TO LK-FECHA LK-ANIO-SUST LK-FECMIN LK-FECMAX
018800     CALL 'PGMEJCAF' USING WS-LK-EJERCIC
018900     IF LK-RETORNO IS NOT EQUAL 'S' THEN
019000        DISPLAY '*ERROR AL INICIAR PGMEJCAF : ' LK-MENSAJE-ERROR
019100        STOP RUN
019200     END-IF
019300
019400     MOVE 'CNT' TO LK-FUNCION
019500     CALL 'PGMEJCAF' USING WS-LK-EJERCIC
019600     MOVE LK-EJERCICIO-IDX TO WS-CANT-EJERCICIOS
019700
019800     IF WS-CANT-EJERCICIOS IS EQUAL ZERO THEN
019900        DISPLAY '*NO HAY EJERCICIOS ARMADOS, NADA PARA FILTRAR'
020000        MOVE 9999 TO RETURN-CODE
020100        STOP RUN
020200     END-IF
020300
020400     OPEN OUTPUT SALACTF
020500     IF FS-ACTF IS NOT EQUAL '00' THEN
020600        DISPLAY '*ERROR EN OPEN SALACTF = ' FS-ACTF
020700        STOP RUN
020800     END-IF
020900
021000     MOVE 1 TO WS-EJE-ACTUAL.
021100
021200 0200-INICIAR-F. EXIT.
021300
021400
021500*---- UNA PASADA COMPLETA DEL ACT CRUDO POR CADA EJERCICIO -------
021600 1000-PROCESAR-EJERCICIOS-I.
021700
021800     PERFORM 1100-ABRIR-PASADA-I THRU 1100-ABRIR-PASADA-F
021900     PERFORM 2000-PROCESAR-UN-ASIENTO-I
022000        THRU 2000-PROCESAR-UN-ASIENTO-F
022100        UNTIL WS-FIN-ACT
022200     PERFORM 1900-CERRAR-PASADA-I THRU 1900-CERRAR-PASADA-F
022300
022400     ADD WS-CONT-GRABADOS TO WS-CONT-GRABADOS-TOTAL
022500     DISPLAY '*EJERCICIO ' WS-EJE-ACTUAL
022600       ' LEIDOS=' WS-CONT-LEIDOS
022700       ' NULOS=' WS-CONT-DESCARTADOS-NULOS
022800       ' FUERA-DE-EJERCICIO=' WS-CONT-DESCARTADOS-EJE
022900       ' GRABADOS=' WS-CONT-GRABADOS
023000
023100     ADD 1 TO WS-EJE-ACTUAL.
023200
023300 1000-PROCESAR-EJERCICIOS-F. EXIT.
023400
023500
023600 1100-ABRIR-PASADA-I.
023700
023800     OPEN INPUT ENTACT
023900     IF FS-ACT IS NOT EQUAL '00' THEN
024000        DISPLAY '*ERROR EN OPEN ENTACT = ' FS-ACT
024100        STOP RUN
024200     END-IF
024300
024400     MOVE ZERO TO WS-CONT-LEIDOS
024500            WS-CONT-DESCARTADOS-NULOS
024600            WS-CONT-DESCARTADOS-EJE
024700            WS-CONT-GRABADOS
024800     SET WS-NO-FIN-ACT TO TRUE.
024900
025000 1100-ABRIR-PASADA-F. EXIT.
025100
025200
025300 1900-CERRAR-PASADA-I.
025400
025500     CLOSE ENTACT.
025600
025700 1900-CERRAR-PASADA-F. EXIT.
025800
025900
026000*---- LEE, VALIDA (R19) Y FILTRA POR EJERCICIO (R20) --------------
026100 2000-PROCESAR-UN-ASIENTO-I.
026200
026300     READ ENTACT
026400     IF FS-ACT IS EQUAL '10' THEN
026500        SET WS-FIN-ACT TO TRUE
026600     ELSE
026700        IF FS-ACT IS NOT EQUAL '00' THEN
026800           DISPLAY '*ERROR EN LECTURA ENTACT : ' FS-ACT
026900           SET WS-FIN-ACT TO TRUE
027000        ELSE
027100           ADD 1 TO WS-CONT-LEIDOS
027200           PERFORM 2100-VALIDAR-SENTINEL-I THRU 2100-VALIDAR-SENTINEL-F
027300           IF ASIENTO-ES-VALIDO THEN
027400              PERFORM 2200-FILTRAR-EJERCICIO-I
027500                 THRU 2200-FILTRAR-EJERCICIO-F
027600           END-IF
027700        END-IF
027800     END-IF.
027900
028000 2000-PROCESAR-UN-ASIENTO-F. EXIT.
028100
028200
028300*---- R19: DESCARTAR SI EL DOCORDER CRUDO EMPIEZA EN X'00' --------
028400 2100-VALIDAR-SENTINEL-I.
028500
028600     SET ASIENTO-ES-VALIDO TO TRUE
028700     IF AST-ORDEN-1RO-BYTE IS EQUAL WS-SENTINEL-BYTE THEN
028800        SET ASIENTO-NO-ES-VALIDO TO TRUE
028900        ADD 1 TO WS-CONT-DESCARTADOS-NULOS
029000        IF WS-TRAZA-ON THEN
029100           DISPLAY '*TRAZA: DOCORDER NULO, DOCNUMBER=' AST-NRODOC
029200        END-IF
029300     END-IF.
029400
029500 2100-VALIDAR-SENTINEL-F. EXIT.
029600
029700
029800*---- R20: SOLO QUEDA EL ASIENTO CUYO EJERCICIO RESUELTO COINCIDE -
029900*    CON EL EJERCICIO DE ESTA PASADA; EJERCICIO CERO (SIN RESOLVER)
030000*    SE DESCARTA SIEMPRE, AUNQUE COINCIDA NUMERICAMENTE.
030100 2200-FILTRAR-EJERCICIO-I.
030200
030300     IF AST-EJERCICIO IS EQUAL ZERO THEN
030400        ADD 1 TO WS-CONT-DESCARTADOS-EJE
030500     ELSE
030600        IF AST-EJERCICIO IS EQUAL WS-EJE-ACTUAL THEN
030700           MOVE WS-EJE-ACTUAL TO ACTF-EJERCICIO-PASADA
030800           MOVE WS-REG-ACT    TO ACTF-ASIENTO
030900           WRITE WS-REG-ACTF
031000           ADD 1 TO WS-CONT-GRABADOS
031100        ELSE
031200           ADD 1 TO WS-CONT-DESCARTADOS-EJE
031300        END-IF
031400     END-IF.
031500
031600 2200-FILTRAR-EJERCICIO-F. EXIT.
031700
031800
031900 0900-FINALIZAR-I.
032000
032100     CLOSE SALACTF
032200
032300     DISPLAY '*TOTAL DE ASIENTOS FILTRADOS GRABADOS EN act-filtrado : '
032400       WS-CONT-GRABADOS-TOTAL.
032500
032600 0900-FINALIZAR-F. EXIT.
