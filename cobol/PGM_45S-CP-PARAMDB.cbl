000100******************************************************************
000200*    CAF-CTB - COPY PARAMDB                                    *
000300*    LAYOUT DE LA TABLA PARAM (CLAVE/VALOR) DEL SISTEMA         *
000400*    CONTABLE EXTERNO.                                          *
000500*    ARCHIVO DE ENTRADA ENTPARAM, UN REGISTRO POR PARAMETRO.    *
000600******************************************************************
000700* HISTORIAL
000800* 2011-06-14 JRR TK-4401 ALTA INICIAL
000900******************************************************************
001000 01  WS-REG-PARAM.
001100     03  PAR-CLAVE               PIC X(30).
001200     03  PAR-VALOR               PIC X(500).
001300     03  FILLER                  PIC X(20).
