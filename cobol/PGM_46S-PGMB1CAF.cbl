000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMB1CAF.
000300 AUTHOR. J RAMIREZ ROJAS.
000400 INSTALLATION. CAF-CTB - CONTABILIDAD.
000500 DATE-WRITTEN. 05/09/2011.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECTOR CONTABILIDAD.
000800
000900******************************************************************
001000*    MOTOR DE CONVERSION FACTURA -> ASIENTOS CONTABLES          *
001100*    =================================================           *
001200*    LEE ENTFACT (CABECERAS + LINEAS DE FACTURA) Y ARMA LOS      *
001300*    ASIENTOS (PRINCIPAL, LINEAS GENERALES Y LINEAS DE IVA) EN   *
001400*    EL ARCHIVO INTERMEDIO SALASNTO, QUE LUEGO SERA VOLCADO A    *
001500*    csf.txt/act.txt POR PGMB2CAF.                               *
001600*    EL MODO DE LINEA UNICA (UPSI-0 ENCENDIDO) REEMPLAZA LAS     *
001700*    LINEAS GENERALES POR UNA SOLA LINEA POR TASA DE IVA.        *
001800******************************************************************
001900* HISTORIAL DE CAMBIOS
002000* 2011-05-09 JRR TK-4401 ALTA INICIAL DEL MOTOR DE CONVERSION
002100* 2011-06-20 JRR TK-4409 SE AGREGA CALL A PGMEJCAF PARA RESOLVER
002200*                        EJERCICIO/PERIODO (ANTES QUEDABA FIJO)
002300* 2012-03-14 MLM TK-4440 SE AGREGA MODO DE LINEA UNICA (UPSI-0)
002400* 1999-11-20 JRR Y2K     REVISION GENERAL DE CAMPOS DE FECHA A
002500*                        8 POSICIONES AAAAMMDD
002600* 2014-09-02 MLM TK-4520 SE CORRIGE EL SIGNO DE LA LINEA DE IVA
002700*                        (QUEDABA POSITIVO, DEBE SER NEGATIVO)
002800* 2019-05-17 DGV TK-5410 LAS FACTURAS QUE NO RESUELVEN EJERCICIO
002900*                        SE RECHAZAN Y SE CUENTAN, NO DETIENEN
003000*                        EL LOTE (ANTES ABEND-EABA TODO EL JOB)
003100******************************************************************
003200
003300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS WS-LINEA-UNICA-ON
004000             OFF STATUS IS WS-LINEA-UNICA-OFF.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT ENTFACT ASSIGN DDFACT
004600     FILE STATUS IS FS-FACT.
004700
004800     SELECT SALASNTO ASSIGN DDASNTO
004900     FILE STATUS IS FS-ASNTO.
005000
005100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500*---- COPY FACTURA (INLINE, VER PGM_45S-CP-FACTURA) -------------
005600 FD  ENTFACT
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900 01  WS-REG-FACTURA.
006000     03  FAC-TIPO-REG            PIC X(01).
006100         88  FAC-ES-CABECERA         VALUE 'F'.
006200         88  FAC-ES-LINEA            VALUE 'L'.
006300     03  FAC-DATOS                PIC X(229).
006400
006500 01  WS-REG-FAC-CAB REDEFINES WS-REG-FACTURA.
006600     03  CAB-TIPO-REG            PIC X(01).
006700     03  CAB-CTA-CONTABLE        PIC X(20).
006800     03  CAB-TIPO-DOC            PIC X(02).
006900         88  CAB-DOC-FACT-CLIENTE    VALUE 'FC'.
007000         88  CAB-DOC-FACT-PROVEED    VALUE 'FP'.
007100     03  CAB-FECHA               PIC 9(08).
007200     03  CAB-FECHA-VTO           PIC 9(08).
007300     03  CAB-DIARIO              PIC X(05).
007400     03  CAB-DESCRIPCION         PIC X(40).
007500     03  CAB-REFERENCIA          PIC X(20).
007600     03  CAB-COMUNICACION        PIC X(70).
007700     03  CAB-FECHA-PERIODO       PIC 9(08).
007800     03  CAB-CLIPROV-NRO         PIC X(20).
007900     03  CAB-CLIPROV-TIPO        PIC X(01).
008000         88  CAB-CLIPROV-ES-CLIENTE  VALUE 'C'.
008100         88  CAB-CLIPROV-ES-PROVEED  VALUE 'S'.
008200     03  CAB-CLIPROV-CENTRAL     PIC X(20).
008300     03  CAB-CLIPROV-IDIOMA      PIC X(02).
008400     03  FILLER                  PIC X(05).
008500
008600 01  WS-REG-FAC-LIN REDEFINES WS-REG-FACTURA.
008700     03  LIN-TIPO-REG            PIC X(01).
008800     03  LIN-CTA-CONTABLE        PIC X(20).
008900     03  LIN-DESCRIPCION         PIC X(40).
009000     03  LIN-BASE-IMPON          PIC S9(13)V99 COMP-3.
009100     03  LIN-TASA-IVA            PIC S9(03)V99 COMP-3.
009200     03  LIN-IMPORTE-IVA         PIC S9(13)V99 COMP-3.
009300     03  FILLER                  PIC X(150).
009400
009500*---- COPY ASIENTO (INLINE, VER PGM_45S-CP-ASIENTO) --------------
009600 FD  SALASNTO
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  WS-REG-ASIENTO.
010000     03  AST-TIPODOC             PIC X(02).
010100     03  AST-DIARIO              PIC X(05).
010200     03  AST-TIPODIARIO          PIC X(01).
010300         88  AST-DIARIO-VENTA        VALUE 'V'.
010400         88  AST-DIARIO-COMPRA       VALUE 'C'.
010500         88  AST-DIARIO-VARIOS       VALUE 'G'.
010600     03  AST-NRODOC              PIC X(20).
010700     03  AST-NRODOC-9 REDEFINES AST-NRODOC  PIC 9(20).
010800     03  AST-ORDEN-ES-CODIGO     PIC X(01).
010900         88  AST-ORDEN-USA-CODIGO    VALUE 'S'.
011000     03  AST-ORDEN-NUM           PIC 9(03).
011100     03  AST-ORDEN-COD REDEFINES AST-ORDEN-NUM PIC X(03).
011200     03  AST-OPCODE              PIC X(01).
011300     03  AST-CTACONTABLE         PIC X(20).
011400     03  AST-CTAREPARTO          PIC X(20).
011500     03  AST-EJERCICIO           PIC 9(04).
011600     03  AST-PERIODO             PIC X(06).
011700     03  AST-FECHA               PIC 9(08).
011800     03  AST-FECHA-AMD REDEFINES AST-FECHA.
011900         05  AST-FECHA-ANIO      PIC 9(04).
012000         05  AST-FECHA-MES       PIC 9(02).
012100         05  AST-FECHA-DIA       PIC 9(02).
012200     03  AST-FECHADOC            PIC 9(08).
012300     03  AST-FECHAVTO            PIC 9(08).
012400     03  AST-COMENTARIO          PIC X(40).
012500     03  AST-COMENTEXT           PIC X(70).
012600     03  AST-IMPORTE             PIC S9(13)V99 COMP-3.
012700     03  AST-IMPORTEEUR          PIC S9(13)V99 COMP-3.
012800     03  AST-BASEIVA             PIC S9(13)V99 COMP-3.
012900     03  AST-CODIVA              PIC X(05).
013000     03  AST-IMPORTEMON          PIC S9(13)V99 COMP-3.
013100     03  AST-CODMONEDA           PIC X(03).
013200     03  AST-BASEEUR             PIC S9(13)V99 COMP-3.
013300     03  AST-IVA                 PIC S9(13)V99 COMP-3.
013400     03  AST-IVAIMPUTADO         PIC X(05).
013500     03  AST-TASACAMBIO          PIC S9(07)V9(06) COMP-3.
013600     03  AST-NIVELRECL           PIC X(05).
013700     03  AST-NROCONCIL           PIC X(10).
013800     03  AST-FECHAANT            PIC 9(08).
013900     03  AST-CONCILIADO          PIC X(01).
014000     03  AST-BLOQUEADO           PIC X(01).
014100     03  AST-IMPORTADO           PIC X(01).
014200     03  AST-POSITIVO            PIC X(01).
014300     03  AST-TEMPORAL            PIC X(01).
014400     03  AST-TIPOMEMO            PIC X(01).
014500     03  AST-ESDOC               PIC X(01).
014600     03  AST-ESTADODOC           PIC X(01).
014700     03  AST-DICFROM             PIC X(01).
014800     03  AST-CODAKEY             PIC X(01).
014900     03  FILLER                  PIC X(10).
015000
015100 WORKING-STORAGE SECTION.
015200*========================*
015300
015400*---------- STATUS DE ARCHIVOS Y SWITCHES DE LECTURA ------------
015500 77  FS-FACT                    PIC XX      VALUE SPACES.
015600 77  FS-ASNTO                   PIC XX      VALUE SPACES.
015700
015800 77  WS-STATUS-FIN               PIC X.
015900     88  WS-FIN-LECTURA              VALUE 'Y'.
016000     88  WS-NO-FIN-LECTURA           VALUE 'N'.
016100
016200 77  WS-HAY-FACTURA-EN-CURSO    PIC X       VALUE 'N'.
016300     88  FACTURA-EN-CURSO            VALUE 'S'.
016400
016500*---------- TABLA DE CODIGOS DE IVA (INLINE, VER CP-TVATCOD) ----
016600 01  WS-TABLA-CODIVA.
016700     03  TIV-CANTIDAD            PIC 9(02) COMP VALUE 6.
016800     03  TIV-ENTRADA OCCURS 6 TIMES
016900                          INDEXED BY IX-TIV.
017000         05  TIV-TASA            PIC 9(02) COMP.
017100         05  TIV-TIPOCLIPROV     PIC X(01).
017200         05  TIV-IDIOMA          PIC X(02).
017300         05  TIV-CODIGO          PIC X(05).
017400         05  TIV-CUENTA1         PIC X(20).
017500
017600*---------- CABECERA DE FACTURA EN CURSO (COPIA DE TRABAJO) -----
017700 01  WS-FACTURA-ACTUAL.
017800     03  WS-FA-CTA-CONTABLE      PIC X(20).
017900     03  WS-FA-TIPO-DOC          PIC X(02).
018000     03  WS-FA-FECHA             PIC 9(08).
018100     03  WS-FA-FECHA-VTO         PIC 9(08).
018200     03  WS-FA-DIARIO            PIC X(05).
018300     03  WS-FA-DESCRIPCION       PIC X(40).
018400     03  WS-FA-REFERENCIA        PIC X(20).
018500     03  WS-FA-COMUNICACION      PIC X(70).
018600     03  WS-FA-FECHA-PERIODO     PIC 9(08).
018700     03  WS-FA-CLIPROV-NRO       PIC X(20).
018800     03  WS-FA-CLIPROV-TIPO      PIC X(01).
018900     03  WS-FA-CLIPROV-CENTRAL   PIC X(20).
019000     03  WS-FA-CLIPROV-IDIOMA    PIC X(02).
019100     03  FILLER                  PIC X(10).
019200
019300*---------- LINEAS DE LA FACTURA EN CURSO ------------------------
019400 01  WS-TABLA-LINEAS-CAB.
019500     03  TLI-CANTIDAD            PIC 9(03) COMP VALUE ZERO.
019600     03  TLI-LINEA OCCURS 200 TIMES
019700                          INDEXED BY IX-LIN.
019800         05  TLI-CTA-CONTABLE    PIC X(20).
019900         05  TLI-DESCRIPCION     PIC X(40).
020000         05  TLI-BASE-IMPON      PIC S9(13)V99 COMP-3.
020100         05  TLI-TASA-IVA        PIC S9(03)V99 COMP-3.
020200         05  TLI-IMPORTE-IVA     PIC S9(13)V99 COMP-3.
020300
020400*---------- GRUPOS POR TASA DE IVA --------------------------------
020500 01  WS-TABLA-GRUPOS-CAB.
020600     03  TGR-CANTIDAD            PIC 9(02) COMP VALUE ZERO.
020700     03  TGR-GRUPO OCCURS 20 TIMES
020800                          INDEXED BY IX-GRP.
020900         05  GRP-TASA-IVA        PIC S9(03)V99 COMP-3.
021000         05  GRP-CTACONTABLE     PIC X(20).
021100         05  GRP-DESCRIPCION     PIC X(40).
021200         05  GRP-EVAT            PIC S9(13)V99 COMP-3.
021300         05  GRP-VAT             PIC S9(13)V99 COMP-3.
021400
021500*---------- ASIENTOS ARMADOS DE LA FACTURA EN CURSO --------------
021600*    SE ACUMULAN EN MEMORIA (PRINCIPAL PRIMERO) PORQUE EL TOTAL
021700*    DEL PRINCIPAL SOLO SE CONOCE DESPUES DE RECORRER TODAS LAS
021800*    LINEAS; RECIEN AHI SE GRABAN EN SALASNTO.
021900 01  WS-TABLA-SALIDA-CAB.
022000     03  TSA-CANTIDAD            PIC 9(02) COMP VALUE ZERO.
022100     03  TSA-ENTRADA OCCURS 50 TIMES
022200                          INDEXED BY IX-TSA.
022300         05  SAST-TIPODOC             PIC X(02).
022400         05  SAST-DIARIO              PIC X(05).
022500         05  SAST-TIPODIARIO          PIC X(01).
022600         05  SAST-NRODOC              PIC X(20).
022700         05  SAST-ORDEN-ES-CODIGO     PIC X(01).
022800         05  SAST-ORDEN-NUM           PIC 9(03).
022900         05  SAST-ORDEN-COD REDEFINES SAST-ORDEN-NUM PIC X(03).
023000         05  SAST-OPCODE              PIC X(01).
023100         05  SAST-CTACONTABLE         PIC X(20).
023200         05  SAST-CTAREPARTO          PIC X(20).
023300         05  SAST-EJERCICIO           PIC 9(04).
023400         05  SAST-PERIODO             PIC X(06).
023500         05  SAST-FECHA               PIC 9(08).
023600         05  SAST-FECHADOC            PIC 9(08).
023700         05  SAST-FECHAVTO            PIC 9(08).
023800         05  SAST-COMENTARIO          PIC X(40).
023900         05  SAST-COMENTEXT           PIC X(70).
024000         05  SAST-IMPORTE             PIC S9(13)V99 COMP-3.
024100         05  SAST-IMPORTEEUR          PIC S9(13)V99 COMP-3.
024200         05  SAST-BASEIVA             PIC S9(13)V99 COMP-3.
024300         05  SAST-CODIVA              PIC X(05).
024400         05  SAST-IMPORTEMON          PIC S9(13)V99 COMP-3.
024500         05  SAST-CODMONEDA           PIC X(03).
024600         05  SAST-BASEEUR             PIC S9(13)V99 COMP-3.
024700         05  SAST-IVA                 PIC S9(13)V99 COMP-3.
024800         05  SAST-IVAIMPUTADO         PIC X(05).
024900         05  SAST-TASACAMBIO          PIC S9(07)V9(06) COMP-3.
025000         05  SAST-NIVELRECL           PIC X(05).
025100         05  SAST-NROCONCIL           PIC X(10).
025200         05  SAST-FECHAANT            PIC 9(08).
025300         05  SAST-CONCILIADO          PIC X(01).
025400         05  SAST-BLOQUEADO           PIC X(01).
025500         05  SAST-IMPORTADO           PIC X(01).
025600         05  SAST-POSITIVO            PIC X(01).
025700         05  SAST-TEMPORAL            PIC X(01).
025800         05  SAST-TIPOMEMO            PIC X(01).
025900         05  SAST-ESDOC               PIC X(01).
026000         05  SAST-ESTADODOC           PIC X(01).
026100         05  SAST-DICFROM             PIC X(01).
026200         05  SAST-CODAKEY             PIC X(01).
026300
026400 77  IX-PRINCIPAL                PIC 9(02) COMP VALUE ZERO.
026500
026600*---------- AREAS DE COMUNICACION CON PGMEJCAF -------------------
026700 01  WS-LK-EJERCIC.
026800     03  LK-FUNCION              PIC X(03).
026900     03  LK-FECHA                PIC 9(08).
027000     03  LK-ANIO-SUST            PIC 9(04).
027100     03  LK-FECMIN               PIC 9(08).
027200     03  LK-FECMAX               PIC 9(08).
027300     03  LK-EJERCICIO-IDX        PIC 9(02).
027400     03  LK-PERIODO-COD          PIC X(06).
027500     03  LK-LONGITUD-CTA         PIC 9(02).
027600     03  LK-RETORNO              PIC X(01).
027700     03  LK-MENSAJE-ERROR        PIC X(40).
027800     03  FILLER                  PIC X(10).
027900
028000*---------- CONTADORES Y ACUMULADORES DE CONTROL -----------------
028100 77  WS-EVATTOT                  PIC S9(13)V99 COMP-3 VALUE ZERO.
028200 77  WS-VATTOT                   PIC S9(13)V99 COMP-3 VALUE ZERO.
028300 77  WS-TASA-ENTERA               PIC 9(03) COMP VALUE ZERO.
028400 77  WS-IVA-CODIGO                PIC X(05).
028500 77  WS-IVA-CUENTA1               PIC X(20).
028600 77  WS-IVA-ENCONTRADO            PIC X       VALUE 'N'.
028700     88  CODIGO-IVA-ENCONTRADO        VALUE 'S'.
028800
028900 77  WS-CONT-FACTURAS             PIC 9(07) COMP VALUE ZERO.
029000 77  WS-CONT-ASIENTOS             PIC 9(07) COMP VALUE ZERO.
029100 77  WS-CONT-RECHAZADAS           PIC 9(07) COMP VALUE ZERO.
029200
029300 77  WS-CTA-PRINCIPAL             PIC X(20).
029400 77  WS-TIPO-DIARIO               PIC X(01).
029500 77  WS-TIPO-DOC-AST              PIC X(02).
029600 77  WS-ORDEN-ACTUAL              PIC 9(03) COMP VALUE ZERO.
029700 77  WS-TASA-EDITADA              PIC ZZ9.99.
029800
029900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
030000 PROCEDURE DIVISION.
030100
030200 0000-PRINCIPAL-I.
030300
030400     PERFORM 0100-CARGAR-TABLA-IVA-I THRU 0100-CARGAR-TABLA-IVA-F
030500     PERFORM 0200-INICIAR-I THRU 0200-INICIAR-F
030600     PERFORM 1000-PROCESAR-ENTRADA-I THRU 1000-PROCESAR-ENTRADA-F
030700     PERFORM 0900-FINALIZAR-I THRU 0900-FINALIZAR-F
030800
030900     STOP RUN.
031000
031100 0000-PRINCIPAL-F. EXIT.
031200
031300
031400*---- TABLA FIJA DE CODIGOS DE IVA DEL DOSSIER (6 TASAS) ---------
031500 0100-CARGAR-TABLA-IVA-I.
031600
031700     MOVE 21 TO TIV-TASA(1)
031800     MOVE SPACE TO TIV-TIPOCLIPROV(1)
031900     MOVE SPACES TO TIV-IDIOMA(1)
032000     MOVE 'IVA21' TO TIV-CODIGO(1)
032100     MOVE '451000' TO TIV-CUENTA1(1)
032200
032300     MOVE 12 TO TIV-TASA(2)
032400     MOVE SPACE TO TIV-TIPOCLIPROV(2)
032500     MOVE SPACES TO TIV-IDIOMA(2)
032600     MOVE 'IVA12' TO TIV-CODIGO(2)
032700     MOVE '451000' TO TIV-CUENTA1(2)
032800
032900     MOVE 10 TO TIV-TASA(3)
033000     MOVE SPACE TO TIV-TIPOCLIPROV(3)
033100     MOVE SPACES TO TIV-IDIOMA(3)
033200     MOVE 'IVA10' TO TIV-CODIGO(3)
033300     MOVE '451000' TO TIV-CUENTA1(3)
033400
033500     MOVE 06 TO TIV-TASA(4)
033600     MOVE SPACE TO TIV-TIPOCLIPROV(4)
033700     MOVE SPACES TO TIV-IDIOMA(4)
033800     MOVE 'IVA06' TO TIV-CODIGO(4)
033900     MOVE '451000' TO TIV-CUENTA1(4)
034000
034100     MOVE 00 TO TIV-TASA(5)
034200     MOVE SPACE TO TIV-TIPOCLIPROV(5)
034300     MOVE SPACES TO TIV-IDIOMA(5)
034400     MOVE 'IVA00' TO TIV-CODIGO(5)
034500     MOVE '451000' TO TIV-CUENTA1(5)
034600
034700     MOVE 25 TO TIV-TASA(6)
034800     MOVE SPACE TO TIV-TIPOCLIPROV(6)
034900     MOVE SPACES TO TIV-IDIOMA(6)
035000     MOVE 'IVA25' TO TIV-CODIGO(6)
035100     MOVE '452000' TO TIV-CUENTA1(6).
035200
035300 0100-CARGAR-TABLA-IVA-F. EXIT.
035400
035500
035600 0200-INICIAR-I.
035700
035800     OPEN INPUT ENTFACT
035900     IF FS-FACT IS NOT EQUAL '00' THEN
036000        DISPLAY '*ERROR EN OPEN ENTFACT = ' FS-FACT
036100        STOP RUN
036200     END-IF
036300
036400     OPEN OUTPUT SALASNTO
036500     IF FS-ASNTO IS NOT EQUAL '00' THEN
036600        DISPLAY '*ERROR EN OPEN SALASNTO = ' FS-ASNTO
036700        STOP RUN
036800     END-IF
036900
037000     MOVE 'INI' TO LK-FUNCION
037100     MOVE ZERO TO LK-FECHA LK-ANIO-SUST LK-FECMIN LK-FECMAX
037200     CALL 'PGMEJCAF' USING WS-LK-EJERCIC
037300     IF LK-RETORNO IS NOT EQUAL 'S' THEN
037400        DISPLAY '*ERROR AL INICIAR PGMEJCAF : ' LK-MENSAJE-ERROR
037500        STOP RUN
037600     END-IF
037700
037800     SET WS-NO-FIN-LECTURA TO TRUE.
037900
038000 0200-INICIAR-F. EXIT.
038100
038200
038300*---- LECTURA PRINCIPAL (PATRON CABECERA/LINEA, CORTE POR TIPO) -
038400 1000-PROCESAR-ENTRADA-I.
038500
038600     READ ENTFACT
038700     IF FS-FACT IS EQUAL '10' THEN
038800        SET WS-FIN-LECTURA TO TRUE
038900     ELSE
039000        IF FS-FACT IS NOT EQUAL '00' THEN
039100           DISPLAY '*ERROR EN LECTURA ENTFACT : ' FS-FACT
039200           SET WS-FIN-LECTURA TO TRUE
039300        END-IF
039400     END-IF
039500
039600     PERFORM 1050-PROCESAR-UN-REGISTRO-I
039700        THRU 1050-PROCESAR-UN-REGISTRO-F
039800        UNTIL WS-FIN-LECTURA
039900
040000     IF FACTURA-EN-CURSO THEN
040100        PERFORM 2000-PROCESAR-FACTURA-I THRU 2000-PROCESAR-FACTURA-F
040200     END-IF.
040300
040400 1000-PROCESAR-ENTRADA-F. EXIT.
040500
040600
040700 1050-PROCESAR-UN-REGISTRO-I.
040800
040900     IF FAC-ES-CABECERA THEN
041000        IF FACTURA-EN-CURSO THEN
041100           PERFORM 2000-PROCESAR-FACTURA-I
041200              THRU 2000-PROCESAR-FACTURA-F
041300        END-IF
041400        PERFORM 1100-CARGAR-CABECERA-I
041500           THRU 1100-CARGAR-CABECERA-F
041600     ELSE
041700        PERFORM 1200-CARGAR-LINEA-I THRU 1200-CARGAR-LINEA-F
041800     END-IF
041900
042000     READ ENTFACT
042100     IF FS-FACT IS EQUAL '10' THEN
042200        SET WS-FIN-LECTURA TO TRUE
042300     ELSE
042400        IF FS-FACT IS NOT EQUAL '00' THEN
042500           DISPLAY '*ERROR EN LECTURA ENTFACT : ' FS-FACT
042600           SET WS-FIN-LECTURA TO TRUE
042700        END-IF
042800     END-IF.
042900
043000 1050-PROCESAR-UN-REGISTRO-F. EXIT.
043100
043200
043300 1100-CARGAR-CABECERA-I.
043400
043500     MOVE CAB-CTA-CONTABLE     TO WS-FA-CTA-CONTABLE
043600     MOVE CAB-TIPO-DOC         TO WS-FA-TIPO-DOC
043700     MOVE CAB-FECHA            TO WS-FA-FECHA
043800     MOVE CAB-FECHA-VTO        TO WS-FA-FECHA-VTO
043900     MOVE CAB-DIARIO           TO WS-FA-DIARIO
044000     MOVE CAB-DESCRIPCION      TO WS-FA-DESCRIPCION
044100     MOVE CAB-REFERENCIA       TO WS-FA-REFERENCIA
044200     MOVE CAB-COMUNICACION     TO WS-FA-COMUNICACION
044300     MOVE CAB-FECHA-PERIODO    TO WS-FA-FECHA-PERIODO
044400     MOVE CAB-CLIPROV-NRO      TO WS-FA-CLIPROV-NRO
044500     MOVE CAB-CLIPROV-TIPO     TO WS-FA-CLIPROV-TIPO
044600     MOVE CAB-CLIPROV-CENTRAL  TO WS-FA-CLIPROV-CENTRAL
044700     MOVE CAB-CLIPROV-IDIOMA   TO WS-FA-CLIPROV-IDIOMA
044800
044900*    VENCIMIENTO POR DEFECTO = FECHA DE FACTURA
045000     IF WS-FA-FECHA-VTO IS EQUAL ZERO THEN
045100        MOVE WS-FA-FECHA TO WS-FA-FECHA-VTO
045200     END-IF
045300
045400     MOVE ZERO TO TLI-CANTIDAD
045500     SET FACTURA-EN-CURSO TO TRUE
045600     ADD 1 TO WS-CONT-FACTURAS.
045700
045800 1100-CARGAR-CABECERA-F. EXIT.
045900
046000
046100 1200-CARGAR-LINEA-I.
046200
046300     ADD 1 TO TLI-CANTIDAD
046400     SET IX-LIN TO TLI-CANTIDAD
046500     MOVE LIN-CTA-CONTABLE TO TLI-CTA-CONTABLE(IX-LIN)
046600     MOVE LIN-DESCRIPCION TO TLI-DESCRIPCION(IX-LIN)
046700     MOVE LIN-BASE-IMPON  TO TLI-BASE-IMPON(IX-LIN)
046800     MOVE LIN-TASA-IVA    TO TLI-TASA-IVA(IX-LIN)
046900     MOVE LIN-IMPORTE-IVA TO TLI-IMPORTE-IVA(IX-LIN)
047000
047100*    DESCRIPCION DE LINEA POR DEFECTO
047200     IF TLI-DESCRIPCION(IX-LIN) IS EQUAL SPACES THEN
047300        STRING WS-FA-DESCRIPCION DELIMITED BY SPACE
047400               '+' DELIMITED BY SIZE
047500               INTO TLI-DESCRIPCION(IX-LIN)
047600     END-IF.
047700
047800 1200-CARGAR-LINEA-F. EXIT.
047900
048000
048100*-----------------------------------------------------------------
048200*    ARMADO COMPLETO DE LOS ASIENTOS DE UNA FACTURA (PASOS 1-10
048300*    DEL FLUJO DE LOTE 1, REGLAS R1 A R11)
048400 2000-PROCESAR-FACTURA-I.
048500
048600     MOVE ZERO TO TGR-CANTIDAD TSA-CANTIDAD
048700     MOVE ZERO TO WS-EVATTOT WS-VATTOT
048800
048900     PERFORM 2100-AGRUPAR-POR-IVA-I THRU 2100-AGRUPAR-POR-IVA-F
049000
049100     PERFORM 2200-ARMAR-PRINCIPAL-I THRU 2200-ARMAR-PRINCIPAL-F
049200
049300     IF LK-RETORNO IS EQUAL 'S' THEN
049400        PERFORM 2300-EMITIR-GENERALES-I
049500           THRU 2300-EMITIR-GENERALES-F
049600        PERFORM 2400-EMITIR-IVA-I THRU 2400-EMITIR-IVA-F
049700        PERFORM 2900-AJUSTAR-PRINCIPAL-I
049800           THRU 2900-AJUSTAR-PRINCIPAL-F
049900        PERFORM 2950-GRABAR-ASIENTOS-I
050000           THRU 2950-GRABAR-ASIENTOS-F
050100     ELSE
050200        ADD 1 TO WS-CONT-RECHAZADAS
050300        DISPLAY '*FACTURA RECHAZADA REF=' WS-FA-REFERENCIA
050400                ' MOTIVO=' LK-MENSAJE-ERROR
050500     END-IF.
050600
050700 2000-PROCESAR-FACTURA-F. EXIT.
050800
050900
051000*---- AGRUPAMIENTO DE LINEAS POR TASA DE IVA EXACTA --------------
051100 2100-AGRUPAR-POR-IVA-I.
051200
051300     SET IX-LIN TO 1
051400     PERFORM 2120-AGRUPAR-UNA-LINEA-I
051500        THRU 2120-AGRUPAR-UNA-LINEA-F
051600        UNTIL IX-LIN > TLI-CANTIDAD.
051700
051800 2100-AGRUPAR-POR-IVA-F. EXIT.
051900
052000
052100 2120-AGRUPAR-UNA-LINEA-I.
052200
052300     MOVE 'N' TO WS-IVA-ENCONTRADO
052400     SET IX-GRP TO 1
052500     PERFORM 2130-BUSCAR-GRUPO-IVA-I
052600        THRU 2130-BUSCAR-GRUPO-IVA-F
052700        UNTIL IX-GRP > TGR-CANTIDAD
052800
052900     IF WS-IVA-ENCONTRADO IS NOT EQUAL 'S' THEN
053000        ADD 1 TO TGR-CANTIDAD
053100        SET IX-GRP TO TGR-CANTIDAD
053200        MOVE TLI-TASA-IVA(IX-LIN) TO GRP-TASA-IVA(IX-GRP)
053300        MOVE TLI-CTA-CONTABLE(IX-LIN) TO
053400                                 GRP-CTACONTABLE(IX-GRP)
053500        MOVE TLI-BASE-IMPON(IX-LIN) TO GRP-EVAT(IX-GRP)
053600        MOVE TLI-IMPORTE-IVA(IX-LIN) TO GRP-VAT(IX-GRP)
053700        PERFORM 2110-DESCRIBIR-GRUPO-I
053800           THRU 2110-DESCRIBIR-GRUPO-F
053900     END-IF
054000
054100     SET IX-LIN UP BY 1.
054200
054300 2120-AGRUPAR-UNA-LINEA-F. EXIT.
054400
054500
054600 2130-BUSCAR-GRUPO-IVA-I.
054700
054800     IF GRP-TASA-IVA(IX-GRP) IS EQUAL TLI-TASA-IVA(IX-LIN) THEN
054900        ADD TLI-BASE-IMPON(IX-LIN) TO GRP-EVAT(IX-GRP)
055000        ADD TLI-IMPORTE-IVA(IX-LIN) TO GRP-VAT(IX-GRP)
055100        MOVE 'S' TO WS-IVA-ENCONTRADO
055200     END-IF
055300
055400     SET IX-GRP UP BY 1.
055500
055600 2130-BUSCAR-GRUPO-IVA-F. EXIT.
055700
055800
055900*---- DESCRIPCION LITERAL "Total TVA <tasa> %" DE UN GRUPO NUEVO -
056000 2110-DESCRIBIR-GRUPO-I.
056100
056200     MOVE SPACES TO GRP-DESCRIPCION(IX-GRP)
056300     MOVE GRP-TASA-IVA(IX-GRP) TO WS-TASA-EDITADA
056400     STRING 'Total TVA ' DELIMITED BY SIZE
056500            WS-TASA-EDITADA DELIMITED BY SIZE
056600            ' %' DELIMITED BY SIZE
056700            INTO GRP-DESCRIPCION(IX-GRP).
056800
056900 2110-DESCRIBIR-GRUPO-F. EXIT.
057000
057100
057200*---- PASOS 3 A 6 - ASIENTO PRINCIPAL (CABECERA DEL DOCUMENTO) --
057300 2200-ARMAR-PRINCIPAL-I.
057400
057500*    CUENTA DEL PRINCIPAL
057600     IF WS-FA-CTA-CONTABLE IS NOT EQUAL SPACES THEN
057700        MOVE WS-FA-CTA-CONTABLE TO WS-CTA-PRINCIPAL
057800     ELSE
057900        MOVE WS-FA-CLIPROV-CENTRAL TO WS-CTA-PRINCIPAL
058000     END-IF
058100
058200*    TIPO DE DIARIO SEGUN TIPO DE DOCUMENTO
058300     EVALUATE WS-FA-TIPO-DOC
058400        WHEN 'FC' MOVE 'V' TO WS-TIPO-DIARIO
058500                  MOVE 'FC' TO WS-TIPO-DOC-AST
058600        WHEN 'FP' MOVE 'C' TO WS-TIPO-DIARIO
058700                  MOVE 'FP' TO WS-TIPO-DOC-AST
058800        WHEN OTHER MOVE 'G' TO WS-TIPO-DIARIO
058900                   MOVE 'GN' TO WS-TIPO-DOC-AST
059000     END-EVALUATE
059100
059200*    RESOLUCION DE EJERCICIO/PERIODO (OBLIGATORIA)
059300     MOVE 'BYP' TO LK-FUNCION
059400     MOVE ZERO TO LK-ANIO-SUST
059500     IF WS-FA-FECHA-PERIODO IS NOT EQUAL ZERO THEN
059600        MOVE WS-FA-FECHA-PERIODO TO LK-FECHA
059700     ELSE
059800        MOVE WS-FA-FECHA TO LK-FECHA
059900     END-IF
060000
060100     IF LK-FECHA IS EQUAL ZERO THEN
060200        MOVE 'E' TO LK-RETORNO
060300        MOVE 'no hay periodo para esta factura' TO
060400                                            LK-MENSAJE-ERROR
060500     ELSE
060600        CALL 'PGMEJCAF' USING WS-LK-EJERCIC
060700     END-IF
060800
060900     IF LK-RETORNO IS EQUAL 'S' THEN
061000        ADD 1 TO TSA-CANTIDAD
061100        MOVE TSA-CANTIDAD TO IX-PRINCIPAL
061200        SET IX-TSA TO IX-PRINCIPAL
061300
061400        MOVE WS-TIPO-DOC-AST   TO SAST-TIPODOC(IX-TSA)
061500        MOVE WS-FA-DIARIO      TO SAST-DIARIO(IX-TSA)
061600        MOVE WS-TIPO-DIARIO    TO SAST-TIPODIARIO(IX-TSA)
061700        MOVE WS-FA-REFERENCIA  TO SAST-NRODOC(IX-TSA)
061800        MOVE 'N'               TO SAST-ORDEN-ES-CODIGO(IX-TSA)
061900        MOVE 1                 TO SAST-ORDEN-NUM(IX-TSA)
062000        MOVE SPACE             TO SAST-OPCODE(IX-TSA)
062100        MOVE WS-CTA-PRINCIPAL  TO SAST-CTACONTABLE(IX-TSA)
062200        MOVE WS-FA-CLIPROV-NRO TO SAST-CTAREPARTO(IX-TSA)
062300        MOVE LK-EJERCICIO-IDX  TO SAST-EJERCICIO(IX-TSA)
062400        MOVE LK-PERIODO-COD    TO SAST-PERIODO(IX-TSA)
062500        MOVE WS-FA-FECHA       TO SAST-FECHA(IX-TSA)
062600        MOVE WS-FA-FECHA       TO SAST-FECHADOC(IX-TSA)
062700        MOVE WS-FA-FECHA-VTO   TO SAST-FECHAVTO(IX-TSA)
062800        MOVE WS-FA-DESCRIPCION TO SAST-COMENTARIO(IX-TSA)
062900        MOVE WS-FA-COMUNICACION TO SAST-COMENTEXT(IX-TSA)
063000        MOVE ZERO TO SAST-IMPORTE(IX-TSA) SAST-IMPORTEEUR(IX-TSA)
063100                     SAST-BASEIVA(IX-TSA) SAST-IVA(IX-TSA)
063200        MOVE SPACES TO SAST-CODIVA(IX-TSA) SAST-IVAIMPUTADO(IX-TSA)
063300        MOVE ZERO TO SAST-IMPORTEMON(IX-TSA) SAST-BASEEUR(IX-TSA)
063400                     SAST-TASACAMBIO(IX-TSA)
063500        MOVE SPACES TO SAST-CODMONEDA(IX-TSA)
063600        MOVE SPACES TO SAST-NIVELRECL(IX-TSA) SAST-NROCONCIL(IX-TSA)
063700        MOVE ZERO TO SAST-FECHAANT(IX-TSA)
063800        MOVE SPACES TO SAST-CONCILIADO(IX-TSA) SAST-BLOQUEADO(IX-TSA)
063900                       SAST-IMPORTADO(IX-TSA) SAST-POSITIVO(IX-TSA)
064000                       SAST-TEMPORAL(IX-TSA) SAST-TIPOMEMO(IX-TSA)
064100                       SAST-ESDOC(IX-TSA) SAST-ESTADODOC(IX-TSA)
064200                       SAST-DICFROM(IX-TSA) SAST-CODAKEY(IX-TSA)
064300     END-IF.
064400
064500 2200-ARMAR-PRINCIPAL-F. EXIT.
064600
064700
064800*---- PASO 7 - LINEAS GENERALES (REGLAS R2/R3/R6/R8) -------------
064900*    SI EL MODO LINEA UNICA ESTA ACTIVO (UPSI-0) SE USA EL
065000*    CONJUNTO AGRUPADO POR TASA COMO CONJUNTO EFECTIVO DE LINEAS.
065100 2300-EMITIR-GENERALES-I.
065200
065300     MOVE 1 TO WS-ORDEN-ACTUAL
065400
065500     IF WS-LINEA-UNICA-ON THEN
065600        SET IX-GRP TO 1
065700        PERFORM 2330-ACUM-Y-ARMAR-AGRUPADA-I
065800           THRU 2330-ACUM-Y-ARMAR-AGRUPADA-F
065900           UNTIL IX-GRP > TGR-CANTIDAD
066000     ELSE
066100        SET IX-LIN TO 1
066200        PERFORM 2340-ACUM-Y-ARMAR-ORIGINAL-I
066300           THRU 2340-ACUM-Y-ARMAR-ORIGINAL-F
066400           UNTIL IX-LIN > TLI-CANTIDAD
066500     END-IF.
066600
066700 2300-EMITIR-GENERALES-F. EXIT.
066800
066900
067000 2330-ACUM-Y-ARMAR-AGRUPADA-I.
067100
067200     ADD GRP-EVAT(IX-GRP) TO WS-EVATTOT
067300     ADD GRP-VAT(IX-GRP) TO WS-VATTOT
067400     PERFORM 2310-ARMAR-GENERAL-AGRUPADA-I
067500        THRU 2310-ARMAR-GENERAL-AGRUPADA-F
067600     SET IX-GRP UP BY 1.
067700
067800 2330-ACUM-Y-ARMAR-AGRUPADA-F. EXIT.
067900
068000
068100 2340-ACUM-Y-ARMAR-ORIGINAL-I.
068200
068300     ADD TLI-BASE-IMPON(IX-LIN) TO WS-EVATTOT
068400     ADD TLI-IMPORTE-IVA(IX-LIN) TO WS-VATTOT
068500     PERFORM 2320-ARMAR-GENERAL-ORIGINAL-I
068600        THRU 2320-ARMAR-GENERAL-ORIGINAL-F
068700     SET IX-LIN UP BY 1.
068800
068900 2340-ACUM-Y-ARMAR-ORIGINAL-F. EXIT.
069000
069100
069200 2310-ARMAR-GENERAL-AGRUPADA-I.
069300
069400     ADD 1 TO TSA-CANTIDAD
069500     SET IX-TSA TO TSA-CANTIDAD
069600     ADD 1 TO WS-ORDEN-ACTUAL
069700
069800*    CUENTA DE LINEA O LA DEL PRINCIPAL SI NO HAY
069900     IF GRP-CTACONTABLE(IX-GRP) IS NOT EQUAL SPACES THEN
070000        MOVE GRP-CTACONTABLE(IX-GRP) TO SAST-CTACONTABLE(IX-TSA)
070100     ELSE
070200        MOVE WS-CTA-PRINCIPAL TO SAST-CTACONTABLE(IX-TSA)
070300     END-IF
070400
070500     MOVE GRP-TASA-IVA(IX-GRP) TO WS-TASA-ENTERA
070600     PERFORM 2450-BUSCAR-CODIGO-IVA-I THRU 2450-BUSCAR-CODIGO-IVA-F
070700
070800     MOVE 'GN' TO SAST-TIPODOC(IX-TSA)
070900     MOVE WS-FA-DIARIO TO SAST-DIARIO(IX-TSA)
071000     MOVE WS-TIPO-DIARIO TO SAST-TIPODIARIO(IX-TSA)
071100     MOVE WS-FA-REFERENCIA TO SAST-NRODOC(IX-TSA)
071200     MOVE 'N' TO SAST-ORDEN-ES-CODIGO(IX-TSA)
071300     MOVE WS-ORDEN-ACTUAL TO SAST-ORDEN-NUM(IX-TSA)
071400     MOVE SPACE TO SAST-OPCODE(IX-TSA)
071500     MOVE SPACES TO SAST-CTAREPARTO(IX-TSA)
071600     MOVE LK-EJERCICIO-IDX TO SAST-EJERCICIO(IX-TSA)
071700     MOVE LK-PERIODO-COD TO SAST-PERIODO(IX-TSA)
071800     MOVE WS-FA-FECHA TO SAST-FECHA(IX-TSA) SAST-FECHADOC(IX-TSA)
071900     MOVE WS-FA-FECHA-VTO TO SAST-FECHAVTO(IX-TSA)
072000     MOVE GRP-DESCRIPCION(IX-GRP) TO SAST-COMENTARIO(IX-TSA)
072100     MOVE SPACES TO SAST-COMENTEXT(IX-TSA)
072200     COMPUTE SAST-IMPORTEEUR(IX-TSA) = GRP-EVAT(IX-GRP) * -1
072300     MOVE SAST-IMPORTEEUR(IX-TSA) TO SAST-IMPORTE(IX-TSA)
072400     MOVE ZERO TO SAST-BASEIVA(IX-TSA) SAST-IVA(IX-TSA)
072500     MOVE SPACES TO SAST-CODIVA(IX-TSA)
072600     MOVE WS-IVA-CODIGO TO SAST-IVAIMPUTADO(IX-TSA)
072700     PERFORM 2500-LIMPIAR-RESTO-LINEA-I
072800        THRU 2500-LIMPIAR-RESTO-LINEA-F.
072900
073000 2310-ARMAR-GENERAL-AGRUPADA-F. EXIT.
073100
073200
073300 2320-ARMAR-GENERAL-ORIGINAL-I.
073400
073500     ADD 1 TO TSA-CANTIDAD
073600     SET IX-TSA TO TSA-CANTIDAD
073700     ADD 1 TO WS-ORDEN-ACTUAL
073800
073900*    CUENTA DE LINEA O LA DEL PRINCIPAL SI NO HAY
074000     IF TLI-CTA-CONTABLE(IX-LIN) IS NOT EQUAL SPACES THEN
074100        MOVE TLI-CTA-CONTABLE(IX-LIN) TO SAST-CTACONTABLE(IX-TSA)
074200     ELSE
074300        MOVE WS-CTA-PRINCIPAL TO SAST-CTACONTABLE(IX-TSA)
074400     END-IF
074500
074600     MOVE TLI-TASA-IVA(IX-LIN) TO WS-TASA-ENTERA
074700     PERFORM 2450-BUSCAR-CODIGO-IVA-I THRU 2450-BUSCAR-CODIGO-IVA-F
074800
074900     MOVE 'GN' TO SAST-TIPODOC(IX-TSA)
075000     MOVE WS-FA-DIARIO TO SAST-DIARIO(IX-TSA)
075100     MOVE WS-TIPO-DIARIO TO SAST-TIPODIARIO(IX-TSA)
075200     MOVE WS-FA-REFERENCIA TO SAST-NRODOC(IX-TSA)
075300     MOVE 'N' TO SAST-ORDEN-ES-CODIGO(IX-TSA)
075400     MOVE WS-ORDEN-ACTUAL TO SAST-ORDEN-NUM(IX-TSA)
075500     MOVE SPACE TO SAST-OPCODE(IX-TSA)
075600     MOVE SPACES TO SAST-CTAREPARTO(IX-TSA)
075700     MOVE LK-EJERCICIO-IDX TO SAST-EJERCICIO(IX-TSA)
075800     MOVE LK-PERIODO-COD TO SAST-PERIODO(IX-TSA)
075900     MOVE WS-FA-FECHA TO SAST-FECHA(IX-TSA) SAST-FECHADOC(IX-TSA)
076000     MOVE WS-FA-FECHA-VTO TO SAST-FECHAVTO(IX-TSA)
076100     MOVE TLI-DESCRIPCION(IX-LIN) TO SAST-COMENTARIO(IX-TSA)
076200     MOVE SPACES TO SAST-COMENTEXT(IX-TSA)
076300*    MONTO DE LA LINEA GENERAL ES NEGATIVO DE LA BASE
076400     COMPUTE SAST-IMPORTEEUR(IX-TSA) = TLI-BASE-IMPON(IX-LIN) * -1
076500     MOVE SAST-IMPORTEEUR(IX-TSA) TO SAST-IMPORTE(IX-TSA)
076600     MOVE ZERO TO SAST-BASEIVA(IX-TSA) SAST-IVA(IX-TSA)
076700     MOVE SPACES TO SAST-CODIVA(IX-TSA)
076800     MOVE WS-IVA-CODIGO TO SAST-IVAIMPUTADO(IX-TSA)
076900     PERFORM 2500-LIMPIAR-RESTO-LINEA-I
077000        THRU 2500-LIMPIAR-RESTO-LINEA-F.
077100
077200 2320-ARMAR-GENERAL-ORIGINAL-F. EXIT.
077300
077400
077500*---- PASO 8 - LINEAS DE IVA, UNA POR GRUPO (REGLAS R9/R11) ------
077600 2400-EMITIR-IVA-I.
077700
077800     SET IX-GRP TO 1
077900     PERFORM 2410-ARMAR-LINEA-IVA-I
078000        THRU 2410-ARMAR-LINEA-IVA-F
078100        UNTIL IX-GRP > TGR-CANTIDAD.
078200
078300 2400-EMITIR-IVA-F. EXIT.
078400
078500
078600 2410-ARMAR-LINEA-IVA-I.
078700
078800     ADD 1 TO TSA-CANTIDAD
078900     SET IX-TSA TO TSA-CANTIDAD
079000
079100     MOVE GRP-TASA-IVA(IX-GRP) TO WS-TASA-ENTERA
079200     PERFORM 2450-BUSCAR-CODIGO-IVA-I
079300        THRU 2450-BUSCAR-CODIGO-IVA-F
079400
079500     MOVE 'GN' TO SAST-TIPODOC(IX-TSA)
079600     MOVE WS-FA-DIARIO TO SAST-DIARIO(IX-TSA)
079700     MOVE WS-TIPO-DIARIO TO SAST-TIPODIARIO(IX-TSA)
079800     MOVE WS-FA-REFERENCIA TO SAST-NRODOC(IX-TSA)
079900     MOVE 'S' TO SAST-ORDEN-ES-CODIGO(IX-TSA)
080000     MOVE 'TVA' TO SAST-ORDEN-COD(IX-TSA)
080100     MOVE SPACE TO SAST-OPCODE(IX-TSA)
080200     MOVE WS-IVA-CUENTA1 TO SAST-CTACONTABLE(IX-TSA)
080300     MOVE SPACES TO SAST-CTAREPARTO(IX-TSA)
080400     MOVE LK-EJERCICIO-IDX TO SAST-EJERCICIO(IX-TSA)
080500     MOVE LK-PERIODO-COD TO SAST-PERIODO(IX-TSA)
080600     MOVE WS-FA-FECHA TO SAST-FECHA(IX-TSA) SAST-FECHADOC(IX-TSA)
080700     MOVE WS-FA-FECHA-VTO TO SAST-FECHAVTO(IX-TSA)
080800     STRING GRP-DESCRIPCION(IX-GRP) DELIMITED BY SPACE
080900            ' (tva)' DELIMITED BY SIZE
081000            INTO SAST-COMENTARIO(IX-TSA)
081100     MOVE SPACES TO SAST-COMENTEXT(IX-TSA)
081200*    MONTO DE LA LINEA DE IVA ES NEGATIVO DEL IVA
081300     COMPUTE SAST-IMPORTEEUR(IX-TSA) = GRP-VAT(IX-GRP) * -1
081400     MOVE SAST-IMPORTEEUR(IX-TSA) TO SAST-IMPORTE(IX-TSA)
081500     MOVE GRP-EVAT(IX-GRP) TO SAST-BASEIVA(IX-TSA)
081600     MOVE ZERO TO SAST-IVA(IX-TSA)
081700     MOVE WS-IVA-CODIGO TO SAST-CODIVA(IX-TSA)
081800     MOVE SPACES TO SAST-IVAIMPUTADO(IX-TSA)
081900     PERFORM 2500-LIMPIAR-RESTO-LINEA-I
082000        THRU 2500-LIMPIAR-RESTO-LINEA-F
082100
082200     SET IX-GRP UP BY 1.
082300
082400 2410-ARMAR-LINEA-IVA-F. EXIT.
082500
082600
082700*---- BUSQUEDA DE CODIGO DE IVA POR TASA ENTERA, -----------------
082800*    TIPO DE CLIENTE/PROVEEDOR E IDIOMA (ESPACIO = COMODIN) -----
082900 2450-BUSCAR-CODIGO-IVA-I.
083000
083100     MOVE 'N' TO WS-IVA-ENCONTRADO
083200     MOVE SPACES TO WS-IVA-CODIGO WS-IVA-CUENTA1
083300     SET IX-TIV TO 1
083400
083500     PERFORM 2460-COMPARAR-CODIGO-IVA-I
083600        THRU 2460-COMPARAR-CODIGO-IVA-F
083700        UNTIL IX-TIV > TIV-CANTIDAD
083800           OR CODIGO-IVA-ENCONTRADO.
083900
084000 2450-BUSCAR-CODIGO-IVA-F. EXIT.
084100
084200
084300 2460-COMPARAR-CODIGO-IVA-I.
084400
084500     IF TIV-TASA(IX-TIV) IS EQUAL WS-TASA-ENTERA
084600        AND (TIV-TIPOCLIPROV(IX-TIV) IS EQUAL SPACE
084700             OR TIV-TIPOCLIPROV(IX-TIV) IS EQUAL
084800                                  WS-FA-CLIPROV-TIPO)
084900        AND (TIV-IDIOMA(IX-TIV) IS EQUAL SPACES
085000             OR TIV-IDIOMA(IX-TIV) IS EQUAL
085100                                  WS-FA-CLIPROV-IDIOMA)
085200        MOVE TIV-CODIGO(IX-TIV) TO WS-IVA-CODIGO
085300        MOVE TIV-CUENTA1(IX-TIV) TO WS-IVA-CUENTA1
085400        MOVE 'S' TO WS-IVA-ENCONTRADO
085500     END-IF
085600
085700     SET IX-TIV UP BY 1.
085800
085900 2460-COMPARAR-CODIGO-IVA-F. EXIT.
086000
086100
086200 2500-LIMPIAR-RESTO-LINEA-I.
086300
086400     MOVE ZERO TO SAST-IMPORTEMON(IX-TSA) SAST-BASEEUR(IX-TSA)
086500                  SAST-TASACAMBIO(IX-TSA) SAST-FECHAANT(IX-TSA)
086600     MOVE SPACES TO SAST-CODMONEDA(IX-TSA) SAST-NIVELRECL(IX-TSA)
086700                    SAST-NROCONCIL(IX-TSA) SAST-CONCILIADO(IX-TSA)
086800                    SAST-BLOQUEADO(IX-TSA) SAST-IMPORTADO(IX-TSA)
086900                    SAST-POSITIVO(IX-TSA) SAST-TEMPORAL(IX-TSA)
087000                    SAST-TIPOMEMO(IX-TSA) SAST-ESDOC(IX-TSA)
087100                    SAST-ESTADODOC(IX-TSA) SAST-DICFROM(IX-TSA)
087200                    SAST-CODAKEY(IX-TSA).
087300
087400 2500-LIMPIAR-RESTO-LINEA-F. EXIT.
087500
087600
087700*---- PASO 9 - TOTAL DE BALANCEO DEL PRINCIPAL -------------------
087800 2900-AJUSTAR-PRINCIPAL-I.
087900
088000     SET IX-TSA TO IX-PRINCIPAL
088100     COMPUTE SAST-IMPORTEEUR(IX-TSA) = WS-EVATTOT + WS-VATTOT
088200     MOVE SAST-IMPORTEEUR(IX-TSA) TO SAST-IMPORTE(IX-TSA)
088300     MOVE WS-EVATTOT TO SAST-BASEIVA(IX-TSA)
088400     MOVE WS-VATTOT TO SAST-IVA(IX-TSA).
088500
088600 2900-AJUSTAR-PRINCIPAL-F. EXIT.
088700
088800
088900*---- PASO 10 - GRABACION DE LOS ASIENTOS EN ORDEN ---------------
089000 2950-GRABAR-ASIENTOS-I.
089100
089200     SET IX-TSA TO 1
089300     PERFORM 2960-GRABAR-UN-ASIENTO-I
089400        THRU 2960-GRABAR-UN-ASIENTO-F
089500        UNTIL IX-TSA > TSA-CANTIDAD.
089600
089700 2950-GRABAR-ASIENTOS-F. EXIT.
089800
089900
090000 2960-GRABAR-UN-ASIENTO-I.
090100
090200     MOVE SPACES TO WS-REG-ASIENTO
090300     MOVE SAST-TIPODOC(IX-TSA)     TO AST-TIPODOC OF WS-REG-ASIENTO
090400     MOVE SAST-DIARIO(IX-TSA)      TO AST-DIARIO OF WS-REG-ASIENTO
090500     MOVE SAST-TIPODIARIO(IX-TSA)  TO AST-TIPODIARIO OF WS-REG-ASIENTO
090600     MOVE SAST-NRODOC(IX-TSA)      TO AST-NRODOC OF WS-REG-ASIENTO
090700     MOVE SAST-ORDEN-ES-CODIGO(IX-TSA)
090800                         TO AST-ORDEN-ES-CODIGO OF WS-REG-ASIENTO
090900     MOVE SAST-ORDEN-NUM(IX-TSA)   TO AST-ORDEN-NUM OF WS-REG-ASIENTO
091000     MOVE SAST-OPCODE(IX-TSA)      TO AST-OPCODE OF WS-REG-ASIENTO
091100     MOVE SAST-CTACONTABLE(IX-TSA) TO AST-CTACONTABLE OF WS-REG-ASIENTO
091200     MOVE SAST-CTAREPARTO(IX-TSA)  TO AST-CTAREPARTO OF WS-REG-ASIENTO
091300     MOVE SAST-EJERCICIO(IX-TSA)   TO AST-EJERCICIO OF WS-REG-ASIENTO
091400     MOVE SAST-PERIODO(IX-TSA)     TO AST-PERIODO OF WS-REG-ASIENTO
091500     MOVE SAST-FECHA(IX-TSA)       TO AST-FECHA OF WS-REG-ASIENTO
091600     MOVE SAST-FECHADOC(IX-TSA)    TO AST-FECHADOC OF WS-REG-ASIENTO
091700     MOVE SAST-FECHAVTO(IX-TSA)    TO AST-FECHAVTO OF WS-REG-ASIENTO
091800     MOVE SAST-COMENTARIO(IX-TSA)  TO AST-COMENTARIO OF WS-REG-ASIENTO
091900     MOVE SAST-COMENTEXT(IX-TSA)   TO AST-COMENTEXT OF WS-REG-ASIENTO
092000     MOVE SAST-IMPORTE(IX-TSA)     TO AST-IMPORTE OF WS-REG-ASIENTO
092100     MOVE SAST-IMPORTEEUR(IX-TSA)  TO AST-IMPORTEEUR OF WS-REG-ASIENTO
092200     MOVE SAST-BASEIVA(IX-TSA)     TO AST-BASEIVA OF WS-REG-ASIENTO
092300     MOVE SAST-CODIVA(IX-TSA)      TO AST-CODIVA OF WS-REG-ASIENTO
092400     MOVE SAST-IMPORTEMON(IX-TSA)  TO AST-IMPORTEMON OF WS-REG-ASIENTO
092500     MOVE SAST-CODMONEDA(IX-TSA)   TO AST-CODMONEDA OF WS-REG-ASIENTO
092600     MOVE SAST-BASEEUR(IX-TSA)     TO AST-BASEEUR OF WS-REG-ASIENTO
092700     MOVE SAST-IVA(IX-TSA)         TO AST-IVA OF WS-REG-ASIENTO
092800     MOVE SAST-IVAIMPUTADO(IX-TSA) TO AST-IVAIMPUTADO OF WS-REG-ASIENTO
092900     MOVE SAST-TASACAMBIO(IX-TSA)  TO AST-TASACAMBIO OF WS-REG-ASIENTO
093000     MOVE SAST-NIVELRECL(IX-TSA)   TO AST-NIVELRECL OF WS-REG-ASIENTO
093100     MOVE SAST-NROCONCIL(IX-TSA)   TO AST-NROCONCIL OF WS-REG-ASIENTO
093200     MOVE SAST-FECHAANT(IX-TSA)    TO AST-FECHAANT OF WS-REG-ASIENTO
093300     MOVE SAST-CONCILIADO(IX-TSA)  TO AST-CONCILIADO OF WS-REG-ASIENTO
093400     MOVE SAST-BLOQUEADO(IX-TSA)   TO AST-BLOQUEADO OF WS-REG-ASIENTO
093500     MOVE SAST-IMPORTADO(IX-TSA)   TO AST-IMPORTADO OF WS-REG-ASIENTO
093600     MOVE SAST-POSITIVO(IX-TSA)    TO AST-POSITIVO OF WS-REG-ASIENTO
093700     MOVE SAST-TEMPORAL(IX-TSA)    TO AST-TEMPORAL OF WS-REG-ASIENTO
093800     MOVE SAST-TIPOMEMO(IX-TSA)    TO AST-TIPOMEMO OF WS-REG-ASIENTO
093900     MOVE SAST-ESDOC(IX-TSA)       TO AST-ESDOC OF WS-REG-ASIENTO
094000     MOVE SAST-ESTADODOC(IX-TSA)   TO AST-ESTADODOC OF WS-REG-ASIENTO
094100     MOVE SAST-DICFROM(IX-TSA)     TO AST-DICFROM OF WS-REG-ASIENTO
094200     MOVE SAST-CODAKEY(IX-TSA)     TO AST-CODAKEY OF WS-REG-ASIENTO
094300
094400     WRITE WS-REG-ASIENTO
094500     ADD 1 TO WS-CONT-ASIENTOS
094600     SET IX-TSA UP BY 1.
094700
094800 2960-GRABAR-UN-ASIENTO-F. EXIT.
094900
095000
095100 0900-FINALIZAR-I.
095200
095300     CLOSE ENTFACT
095400     CLOSE SALASNTO
095500
095600     DISPLAY '*FACTURAS PROCESADAS    : ' WS-CONT-FACTURAS
095700     DISPLAY '*FACTURAS RECHAZADAS    : ' WS-CONT-RECHAZADAS
095800     DISPLAY '*ASIENTOS GRABADOS      : ' WS-CONT-ASIENTOS.
095900
096000 0900-FINALIZAR-F. EXIT.
