000100******************************************************************
000200*    CAF-CTB - COPY ASIENTO                                    *
000300*    LAYOUT DE ASIENTO CONTABLE (REGISTRO ACT) - UN REGISTRO    *
000400*    POR LINEA DE DIARIO.  ES EL FORMATO COMUN QUE USAN TANTO   *
000500*    EL MOTOR DE CONVERSION (PGMB1CAF) COMO EL ARCHIVO          *
000600*    INTERMEDIO DE TRABAJO Y LA TABLA act.txt DE SALIDA.        *
000700******************************************************************
000800* HISTORIAL
000900* 2011-05-09 JRR TK-4401 ALTA INICIAL
001000* 2012-07-02 JRR TK-4430 SE AGREGA AST-CODAKEY Y AST-DICFROM
001100*                        (RECONCILIACION CODA, NO USADOS EN
001200*                        EL LOTE DE CONVERSION, SIEMPRE BLANCO)
001300* 1999-11-15 JRR Y2K     TODAS LAS FECHAS PASAN A 8 POSICIONES
001400*                        AAAAMMDD; SE ELIMINA EL FORMATO AAMMDD
001500* 2018-03-07 DGV TK-5320 SE AGREGA VISTA NUMERICA DE AST-NRODOC
001600*                        PARA ORDENAMIENTOS EN LOTES POSTERIORES
001700******************************************************************
001800 01  WS-REG-ASIENTO.
001900*    DOCTYPE - FC=FACT.CLIENTE FP=FACT.PROVEEDOR GN=GENERAL
002000     03  AST-TIPODOC             PIC X(02).
002100*    DBKCODE
002200     03  AST-DIARIO              PIC X(05).
002300*    DBKTYPE - V=VENTA(SALE) C=COMPRA(PURCHASE) G=VARIOS(MISC)
002400     03  AST-TIPODIARIO          PIC X(01).
002500         88  AST-DIARIO-VENTA        VALUE 'V'.
002600         88  AST-DIARIO-COMPRA       VALUE 'C'.
002700         88  AST-DIARIO-VARIOS       VALUE 'G'.
002800*    DOCNUMBER
002900     03  AST-NRODOC              PIC X(20).
003000*    VISTA NUMERICA DE DOCNUMBER (SOLO VALIDA SI AST-NRODOC
003100*    CONTIENE UNICAMENTE DIGITOS) - USO EN ORDENAMIENTOS
003200     03  AST-NRODOC-9 REDEFINES AST-NRODOC
003300                                 PIC 9(20).
003400*    DOCORDER - 9(3) NUMERICO O X(3) CODIGO DE TIPO DE ORDEN
003500     03  AST-ORDEN-ES-CODIGO     PIC X(01) VALUE 'N'.
003600         88  AST-ORDEN-USA-CODIGO    VALUE 'S'.
003700     03  AST-ORDEN-NUM           PIC 9(03).
003800     03  AST-ORDEN-COD REDEFINES AST-ORDEN-NUM
003900                                 PIC X(03).
004000*    OPCODE - SIEMPRE BLANCO EN LA SALIDA
004100     03  AST-OPCODE              PIC X(01).
004200*    ACCOUNTGL
004300     03  AST-CTACONTABLE         PIC X(20).
004400*    ACCOUNTRP
004500     03  AST-CTAREPARTO          PIC X(20).
004600*    BOOKYEAR
004700     03  AST-EJERCICIO           PIC 9(04).
004800*    PERIOD - CODIGO INTERNO DE PERIODO
004900     03  AST-PERIODO             PIC X(06).
005000*    DATE
005100     03  AST-FECHA               PIC 9(08).
005200*    REDEFINES DE AST-FECHA DESCOMPUESTA EN A/M/D (SIN USAR
005300*    FUNCION INTRINSECA PARA VALIDAR LA FECHA DE MOVIMIENTO)
005400     03  AST-FECHA-AMD REDEFINES AST-FECHA.
005500         05  AST-FECHA-ANIO      PIC 9(04).
005600         05  AST-FECHA-MES       PIC 9(02).
005700         05  AST-FECHA-DIA       PIC 9(02).
005800*    DATEDOC
005900     03  AST-FECHADOC            PIC 9(08).
006000*    DUEDATE
006100     03  AST-FECHAVTO            PIC 9(08).
006200*    COMMENT
006300     03  AST-COMENTARIO          PIC X(40).
006400*    COMMENTEXT
006500     03  AST-COMENTEXT           PIC X(70).
006600*    AMOUNT
006700     03  AST-IMPORTE             PIC S9(13)V99 COMP-3.
006800*    AMOUNTEUR
006900     03  AST-IMPORTEEUR          PIC S9(13)V99 COMP-3.
007000*    VATBASE
007100     03  AST-BASEIVA             PIC S9(13)V99 COMP-3.
007200*    VATCODE
007300     03  AST-CODIVA              PIC X(05).
007400*    CURRAMOUNT
007500     03  AST-IMPORTEMON          PIC S9(13)V99 COMP-3.
007600*    CURRCODE
007700     03  AST-CODMONEDA           PIC X(03).
007800*    CUREURBASE
007900     03  AST-BASEEUR             PIC S9(13)V99 COMP-3.
008000*    VATTAX
008100     03  AST-IVA                 PIC S9(13)V99 COMP-3.
008200*    VATIMPUT
008300     03  AST-IVAIMPUTADO         PIC X(05).
008400*    CURRATE
008500     03  AST-TASACAMBIO          PIC S9(07)V9(06) COMP-3.
008600*    REMINDLEV - SIEMPRE BLANCO
008700     03  AST-NIVELRECL           PIC X(05).
008800*    MATCHNO
008900     03  AST-NROCONCIL           PIC X(10).
009000*    OLDDATE
009100     03  AST-FECHAANT            PIC 9(08).
009200*    ISMATCHED - SIEMPRE BLANCO
009300     03  AST-CONCILIADO          PIC X(01).
009400*    ISLOCKED - SIEMPRE BLANCO
009500     03  AST-BLOQUEADO           PIC X(01).
009600*    ISIMPORTED - SIEMPRE BLANCO
009700     03  AST-IMPORTADO           PIC X(01).
009800*    ISPOSITIVE - SIEMPRE BLANCO
009900     03  AST-POSITIVO            PIC X(01).
010000*    ISTEMP - SIEMPRE BLANCO
010100     03  AST-TEMPORAL            PIC X(01).
010200*    MEMOTYPE
010300     03  AST-TIPOMEMO            PIC X(01).
010400*    ISDOC - SIEMPRE BLANCO EN LA SALIDA (CAMPO DE TRABAJO
010500*    INTERNO AST-ESDOCUMENTO MAS ABAJO MARCA LA CABECERA)
010600     03  AST-ESDOC               PIC X(01).
010700*    DOCSTATUS
010800     03  AST-ESTADODOC           PIC X(01).
010900*    DICFROM - SIEMPRE BLANCO
011000     03  AST-DICFROM             PIC X(01).
011100*    CODAKEY - SIEMPRE BLANCO
011200     03  AST-CODAKEY             PIC X(01).
011300     03  FILLER                  PIC X(10).
011400
011500*---- CAMPOS DE TRABAJO INTERNOS DEL MOTOR PGMB1CAF -------------
011600*    NO FORMAN PARTE DE LAS COLUMNAS DE act.txt; SE USAN SOLO
011700*    MIENTRAS EL ASIENTO SE ESTA ARMANDO EN MEMORIA.
011800 01  WS-AST-TRABAJO.
011900     03  AST-ESDOCUMENTO-INT     PIC X(01) VALUE 'N'.
012000         88  AST-ES-CABECERA         VALUE 'S'.
012100         88  AST-NO-ES-CABECERA      VALUE 'N'.
