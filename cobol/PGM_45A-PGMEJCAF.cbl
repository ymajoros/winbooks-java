000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMEJCAF.
000300 AUTHOR. J RAMIREZ ROJAS.
000400 INSTALLATION. CAF-CTB - CONTABILIDAD.
000500 DATE-WRITTEN. 06/14/2011.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECTOR CONTABILIDAD.
000800
000900******************************************************************
001000*    RUTINA DE EJERCICIOS Y PERIODOS CONTABLES                 *
001100*    ============================================               *
001200*    SUBPROGRAMA LLAMADO POR CALL DESDE PGMB1CAF Y PGMB3CAF.    *
001300*    FUNCIONES (LK-FUNCION):                                    *
001400*      'INI' - LEE LA TABLA PARAM Y ARMA LA TABLA DE EJERCICIOS *
001500*              Y PERIODOS EN MEMORIA (UNA SOLA VEZ POR JOB).    *
001600*      'BYP' - DADA UNA FECHA, DEVUELVE EL EJERCICIO Y EL       *
001700*              CODIGO INTERNO DE PERIODO QUE LE CORRESPONDEN.   *
001800*      'LEN' - DEVUELVE LA LONGITUD CONFIGURADA DE CUENTA       *
001900*              CONTABLE (PARAMETRO AccountPicture/LENGEN).      *
002000*      'CNT' - DEVUELVE LA CANTIDAD DE EJERCICIOS ARMADOS, PARA *
002100*              QUE EL LLAMADOR RECORRA LA TABLA EJERCICIO POR    *
002200*              EJERCICIO (VER PGMB3CAF).                        *
002300******************************************************************
002400* HISTORIAL DE CAMBIOS
002500* 2011-06-14 JRR TK-4401 ALTA INICIAL DEL SUBPROGRAMA
002600* 2011-07-22 JRR TK-4415 SE AGREGA FUNCION 'LEN' (LONGITUD DE
002700*                        CUENTA DESDE AccountPicture)
002800* 2012-11-03 MLM TK-4452 CORRECCION: LA DURACION DEBE SER 12 DIV
002900*                        CANTIDAD DE PERIODOS, NO AL REVES (SE
003000*                        HABIA INVERTIDO EL COCIENTE)
003100* 1999-10-18 JRR Y2K     TODAS LAS FECHAS PASAN A 8 POSICIONES
003200*                        AAAAMMDD; SE REVISA EL CALCULO DE FIN
003300*                        DE SIGLO EN 2160-SUMAR-UN-DIA
003400* 2015-09-30 MLM TK-5044 SE FUERZA INDICE 99 EN EL ULTIMO
003500*                        PERIODO DE CADA EJERCICIO
003600* 2017-04-11 DGV TK-5280 SE AGREGA VENTANA MINIMA/MAXIMA DE
003700*                        FECHA DE INICIO
003800* 2021-02-09 RPQ TK-5610 SE AGREGA SUSTITUCION DE ANIO PARA
003900*                        DOSSIERS DE PRUEBA
004000* 2022-06-30 RPQ TK-5680 SE AGREGA FUNCION 'CNT' PARA QUE PGMB3CAF
004100*                        PUEDA RECORRER LA TABLA EJERCICIO PASO
004200*                        A PASO
004300******************************************************************
004400
004500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT ENTPARAM ASSIGN DDPARAM
005600     FILE STATUS IS FS-PARAM.
005700
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  ENTPARAM
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-PARAM                  PIC X(550).
006600
006700 WORKING-STORAGE SECTION.
006800*========================*
006900
007000*---------- STATUS DE ARCHIVOS ----------------------------------
007100 77  FS-PARAM                   PIC XX      VALUE SPACES.
007200
007300 77  WS-STATUS-FIN               PIC X.
007400     88  WS-FIN-LECTURA              VALUE 'Y'.
007500     88  WS-NO-FIN-LECTURA           VALUE 'N'.
007600
007700 77  WS-YA-INICIALIZADO          PIC X       VALUE 'N'.
007800     88  EJERCICIOS-YA-ARMADOS       VALUE 'S'.
007900
008000*---------- COPY PARAMDB (INLINE, VER PGM_45S-CP-PARAMDB) -------
008100 01  WS-REG-PARAM.
008200     03  PAR-CLAVE               PIC X(30).
008300     03  PAR-VALOR               PIC X(500).
008400     03  FILLER                  PIC X(20).
008500
008600*---------- TABLA DE PARAMETROS EN MEMORIA -----------------------
008700 01  WS-TABLA-PARAM-CAB.
008800     03  TPA-CANTIDAD            PIC 9(04) COMP VALUE ZERO.
008900     03  TPA-ENTRADA OCCURS 300 TIMES
009000                          INDEXED BY IX-TPA.
009100         05  TPA-CLAVE           PIC X(30).
009200         05  TPA-VALOR           PIC X(500).
009300
009400*---------- COPY EJERCIC (INLINE, VER PGM_45S-CP-EJERCIC) -------
009500 01  WS-TABLA-EJERCICIOS-CAB.
009600     03  TEJ-CANTIDAD            PIC 9(02) COMP VALUE ZERO.
009700     03  TEJ-EJERCICIO OCCURS 20 TIMES
009800                          INDEXED BY IX-EJE.
009900         05  EJE-INDICE          PIC 9(02) COMP.
010000         05  EJE-NOMBRELARGO     PIC X(40).
010100         05  EJE-NOMBRECORTO     PIC X(20).
010200         05  EJE-FECINICIO       PIC 9(08).
010300         05  EJE-FECFIN          PIC 9(08).
010400         05  EJE-ANIOINICIO      PIC 9(04).
010500         05  EJE-ANIOFIN         PIC 9(04).
010600         05  EJE-CANTPERIODOS    PIC 9(02) COMP.
010700         05  EJE-DURACION-MESES  PIC 9(02) COMP.
010800         05  EJE-ESTADO          PIC X(01).
010900         05  EJE-PERIODOS OCCURS 13 TIMES
011000                              INDEXED BY IX-PER.
011100             07  PER-INDICE      PIC 9(02) COMP.
011200             07  PER-NOMBRECORTO PIC X(08).
011300             07  PER-FECINICIO   PIC 9(08).
011400             07  PER-FECFIN      PIC 9(08).
011500
011600*---------- AREAS DE TRABAJO PARA EL PARSEO DE PERDATE/PERLIB1 --
011700 01  WS-TABLA-FECHAS-PARSEADAS.
011800     03  WS-CANT-FECHAS          PIC 9(02) COMP VALUE ZERO.
011900     03  WS-FECHA-PARSEADA OCCURS 15 TIMES
012000                          INDEXED BY IX-FEC
012100                          PIC 9(08).
012200
012300 01  WS-TABLA-NOMBRES-PARSEADOS.
012400     03  WS-CANT-NOMBRES         PIC 9(02) COMP VALUE ZERO.
012500     03  WS-NOMBRE-PARSEADO OCCURS 13 TIMES
012600                          INDEXED BY IX-NOM
012700                          PIC X(08).
012800
012900 01  WS-VARIABLES-PARSEO.
013000     03  WS-LARGO-VALOR          PIC 9(04) COMP VALUE ZERO.
013100     03  WS-POS                  PIC 9(04) COMP VALUE ZERO.
013200     03  WS-POS-FIN               PIC 9(04) COMP VALUE ZERO.
013300     03  WS-TOKEN-FECHA          PIC X(08).
013400     03  WS-TOKEN-FECHA-AMD REDEFINES WS-TOKEN-FECHA.
013500         05  WS-TOKEN-DIA        PIC 9(02).
013600         05  WS-TOKEN-MES        PIC 9(02).
013700         05  WS-TOKEN-ANIO       PIC 9(04).
013800     03  WS-FECHA-TMP            PIC 9(08).
013900     03  WS-FECHA-TMP-AMD REDEFINES WS-FECHA-TMP.
014000         05  WS-FEC-TMP-ANIO     PIC 9(04).
014100         05  WS-FEC-TMP-MES      PIC 9(02).
014200         05  WS-FEC-TMP-DIA      PIC 9(02).
014300
014400*---------- CLAVES Y VALORES DE TRABAJO ---------------------------
014500 01  WS-CLAVE-BUSCADA            PIC X(30).
014600 01  WS-CLAVE-PREFIJO            PIC X(18).
014700 01  WS-VALOR-ENCONTRADO         PIC X(500).
014800 01  WS-PARAM-ENCONTRADO         PIC X VALUE 'N'.
014900     88  PARAM-FUE-ENCONTRADO        VALUE 'S'.
015000
015100 77  WS-I                        PIC 9(02) COMP VALUE ZERO.
015200 77  WS-I-DISPLAY                PIC Z9.
015300 77  WS-BOOKYEARCOUNT            PIC 9(02) COMP VALUE ZERO.
015400 77  WS-LONGITUD-CUENTA          PIC 9(02) COMP VALUE 6.
015500 77  WS-K                        PIC 9(02) COMP VALUE ZERO.
015600 77  WS-DUR-MESES                PIC 9(02) COMP VALUE ZERO.
015700 77  WS-RESTO                    PIC 9(02) COMP VALUE ZERO.
015800 77  WS-MES-TMP                  PIC 9(02) COMP VALUE ZERO.
015900 77  WS-ANIO-BUSCA               PIC X(04).
016000 77  WS-FECHA-AJUSTADA           PIC 9(08).
016100 77  WS-FECHA-AJUSTADA-AMD REDEFINES WS-FECHA-AJUSTADA.
016200     03  WS-FAJ-ANIO              PIC 9(04).
016300     03  WS-FAJ-MESDIA            PIC 9(04).
016400 77  WS-MENOR-FECHA              PIC 9(08) VALUE ZERO.
016500 77  WS-MAYOR-FECHA              PIC 9(08) VALUE ZERO.
016600 77  WS-FUERA-DE-VENTANA         PIC X       VALUE 'N'.
016700
016800*---------- TOKENS DE AccountPicture (CLAVE=VALOR SEP. POR COMA) -
016900 01  WS-TOKENS-LENGEN.
017000     03  WS-TOKEN-1              PIC X(20).
017100     03  WS-TOKEN-2              PIC X(20).
017200     03  WS-TOKEN-3              PIC X(20).
017300     03  WS-TOKEN-4              PIC X(20).
017400     03  WS-TOKEN-5              PIC X(20).
017500     03  WS-TOKEN-6              PIC X(20).
017600 77  WS-TOKEN-LENGEN             PIC X(20).
017700
017800*---------- TABLA DE DIAS POR MES (ANIO NO BISIESTO) -------------
017900 01  WS-TABLA-DIAS-MES-DATOS.
018000     03  FILLER PIC 9(02) VALUE 31.
018100     03  FILLER PIC 9(02) VALUE 28.
018200     03  FILLER PIC 9(02) VALUE 31.
018300     03  FILLER PIC 9(02) VALUE 30.
018400     03  FILLER PIC 9(02) VALUE 31.
018500     03  FILLER PIC 9(02) VALUE 30.
018600     03  FILLER PIC 9(02) VALUE 31.
018700     03  FILLER PIC 9(02) VALUE 31.
018800     03  FILLER PIC 9(02) VALUE 30.
018900     03  FILLER PIC 9(02) VALUE 31.
019000     03  FILLER PIC 9(02) VALUE 30.
019100     03  FILLER PIC 9(02) VALUE 31.
019200 01  WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-DATOS.
019300     03  WS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
019400
019500 77  WS-DIAS-DEL-MES             PIC 9(02) COMP VALUE ZERO.
019600 77  WS-ES-BISIESTO               PIC X       VALUE 'N'.
019700     88  ANIO-ES-BISIESTO             VALUE 'S'.
019800
019900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020000 LINKAGE SECTION.
020100*================*
020200 01  LK-COMUNICACION.
020300     03  LK-FUNCION              PIC X(03).
020400     03  LK-FECHA                PIC 9(08).
020500     03  LK-ANIO-SUST            PIC 9(04).
020600     03  LK-FECMIN               PIC 9(08).
020700     03  LK-FECMAX               PIC 9(08).
020800     03  LK-EJERCICIO-IDX        PIC 9(02).
020900     03  LK-PERIODO-COD          PIC X(06).
021000     03  LK-LONGITUD-CTA         PIC 9(02).
021100     03  LK-RETORNO              PIC X(01).
021200     03  LK-MENSAJE-ERROR        PIC X(40).
021300
021400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021500 PROCEDURE DIVISION USING LK-COMUNICACION.
021600
021700 MAIN-PROGRAM-I.
021800
021900     MOVE SPACES TO LK-MENSAJE-ERROR
022000     MOVE 'S' TO LK-RETORNO
022100
022200     EVALUATE LK-FUNCION
022300         WHEN 'INI'
022400             PERFORM 1000-INICIALIZAR-I THRU 1000-INICIALIZAR-F
022500         WHEN 'BYP'
022600             PERFORM 3000-RESOLVER-I THRU 3000-RESOLVER-F
022700         WHEN 'LEN'
022800             MOVE WS-LONGITUD-CUENTA TO LK-LONGITUD-CTA
022900         WHEN 'CNT'
023000             MOVE TEJ-CANTIDAD TO LK-EJERCICIO-IDX
023100         WHEN OTHER
023200             MOVE 'E' TO LK-RETORNO
023300             MOVE 'FUNCION NO VALIDA EN PGMEJCAF' TO
023400                                              LK-MENSAJE-ERROR
023500     END-EVALUATE.
023600
023700 MAIN-PROGRAM-F. GOBACK.
023800
023900
024000*-----------------------------------------------------------------
024100 1000-INICIALIZAR-I.
024200
024300     IF EJERCICIOS-YA-ARMADOS THEN
024400        MOVE 'S' TO LK-RETORNO
024500     ELSE
024600        PERFORM 1100-LEER-PARAM-I THRU 1100-LEER-PARAM-F
024700        PERFORM 1200-LONGITUD-CUENTA-I THRU 1200-LONGITUD-CUENTA-F
024800        PERFORM 1300-ARMAR-EJERCICIOS-I THRU 1300-ARMAR-EJERCICIOS-F
024900        MOVE 'S' TO WS-YA-INICIALIZADO
025000        MOVE 'S' TO LK-RETORNO
025100     END-IF.
025200
025300 1000-INICIALIZAR-F. EXIT.
025400
025500
025600*-----------------------------------------------------------------
025700 1100-LEER-PARAM-I.
025800
025900     SET WS-NO-FIN-LECTURA TO TRUE
026000     MOVE ZERO TO TPA-CANTIDAD
026100
026200     OPEN INPUT ENTPARAM
026300     IF FS-PARAM IS NOT EQUAL '00' THEN
026400        DISPLAY '* ERROR EN OPEN ENTPARAM = ' FS-PARAM
026500        SET WS-FIN-LECTURA TO TRUE
026600     END-IF
026700
026800     PERFORM 1105-LEER-UN-PARAM-I
026900        THRU 1105-LEER-UN-PARAM-F
027000        UNTIL WS-FIN-LECTURA
027100
027200     CLOSE ENTPARAM.
027300
027400 1100-LEER-PARAM-F. EXIT.
027500
027600
027700 1105-LEER-UN-PARAM-I.
027800
027900     READ ENTPARAM INTO WS-REG-PARAM
028000
028100     EVALUATE FS-PARAM
028200        WHEN '00'
028300           PERFORM 1110-CARGAR-ENTRADA-I
028400              THRU 1110-CARGAR-ENTRADA-F
028500        WHEN '10'
028600           SET WS-FIN-LECTURA TO TRUE
028700        WHEN OTHER
028800           DISPLAY '*ERROR EN LECTURA ENTPARAM : ' FS-PARAM
028900           SET WS-FIN-LECTURA TO TRUE
029000     END-EVALUATE.
029100
029200 1105-LEER-UN-PARAM-F. EXIT.
029300
029400
029500*---- CARGA UN PARAMETRO, ULTIMO VALOR NO NULO GANA --------------
029600 1110-CARGAR-ENTRADA-I.
029700
029800     IF PAR-VALOR IS EQUAL TO SPACES THEN
029900        CONTINUE
030000     ELSE
030100        MOVE 'N' TO WS-PARAM-ENCONTRADO
030200        SET IX-TPA TO 1
030300        PERFORM 1115-BUSCAR-CLAVE-IGUAL-I
030400           THRU 1115-BUSCAR-CLAVE-IGUAL-F
030500           UNTIL IX-TPA > TPA-CANTIDAD
030600
030700        IF WS-PARAM-ENCONTRADO IS NOT EQUAL 'S' THEN
030800           ADD 1 TO TPA-CANTIDAD
030900           MOVE PAR-CLAVE TO TPA-CLAVE(TPA-CANTIDAD)
031000           MOVE PAR-VALOR TO TPA-VALOR(TPA-CANTIDAD)
031100        END-IF
031200     END-IF.
031300
031400 1110-CARGAR-ENTRADA-F. EXIT.
031500
031600
031700 1115-BUSCAR-CLAVE-IGUAL-I.
031800
031900     IF TPA-CLAVE(IX-TPA) IS EQUAL TO PAR-CLAVE THEN
032000        MOVE PAR-VALOR TO TPA-VALOR(IX-TPA)
032100        MOVE 'S' TO WS-PARAM-ENCONTRADO
032200     END-IF
032300
032400     SET IX-TPA UP BY 1.
032500
032600 1115-BUSCAR-CLAVE-IGUAL-F. EXIT.
032700
032800
032900*---- BUSQUEDA GENERICA POR CLAVE EN LA TABLA PARAM ---------------
033000 1150-BUSCAR-PARAM-I.
033100
033200     MOVE SPACES TO WS-VALOR-ENCONTRADO
033300     MOVE 'N' TO WS-PARAM-ENCONTRADO
033400     SET IX-TPA TO 1
033500
033600     PERFORM 1155-COMPARAR-CLAVE-I
033700        THRU 1155-COMPARAR-CLAVE-F
033800        UNTIL IX-TPA > TPA-CANTIDAD.
033900
034000 1150-BUSCAR-PARAM-F. EXIT.
034100
034200
034300 1155-COMPARAR-CLAVE-I.
034400
034500     IF TPA-CLAVE(IX-TPA) IS EQUAL TO WS-CLAVE-BUSCADA THEN
034600        MOVE TPA-VALOR(IX-TPA) TO WS-VALOR-ENCONTRADO
034700        MOVE 'S' TO WS-PARAM-ENCONTRADO
034800     END-IF
034900
035000     SET IX-TPA UP BY 1.
035100
035200 1155-COMPARAR-CLAVE-F. EXIT.
035300
035400
035500*---- LONGITUD DE CUENTA (AccountPicture / LENGEN) ---------------
035600*    EL VALOR ES UNA LISTA DE TOKENS CLAVE=VALOR SEPARADOS POR
035700*    COMA; DEFAULT 6 SI EL PARAMETRO O LA CLAVE LENGEN FALTAN.
035800 1200-LONGITUD-CUENTA-I.
035900
036000     MOVE 6 TO WS-LONGITUD-CUENTA
036100     MOVE 'AccountPicture' TO WS-CLAVE-BUSCADA
036200     PERFORM 1150-BUSCAR-PARAM-I THRU 1150-BUSCAR-PARAM-F
036300
036400     IF PARAM-FUE-ENCONTRADO THEN
036500        PERFORM 1210-EXTRAER-LENGEN-I THRU 1210-EXTRAER-LENGEN-F
036600     END-IF.
036700
036800 1200-LONGITUD-CUENTA-F. EXIT.
036900
037000 1210-EXTRAER-LENGEN-I.
037100
037200     UNSTRING WS-VALOR-ENCONTRADO DELIMITED BY ','
037300              INTO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3
037400                   WS-TOKEN-4 WS-TOKEN-5 WS-TOKEN-6
037500
037600     MOVE 1 TO WS-K
037700     PERFORM 1215-EVALUAR-TOKEN-LENGEN-I
037800        THRU 1215-EVALUAR-TOKEN-LENGEN-F
037900        UNTIL WS-K > 6.
038000
038100 1210-EXTRAER-LENGEN-F. EXIT.
038200
038300
038400 1215-EVALUAR-TOKEN-LENGEN-I.
038500
038600     EVALUATE WS-K
038700        WHEN 1 MOVE WS-TOKEN-1 TO WS-TOKEN-LENGEN
038800        WHEN 2 MOVE WS-TOKEN-2 TO WS-TOKEN-LENGEN
038900        WHEN 3 MOVE WS-TOKEN-3 TO WS-TOKEN-LENGEN
039000        WHEN 4 MOVE WS-TOKEN-4 TO WS-TOKEN-LENGEN
039100        WHEN 5 MOVE WS-TOKEN-5 TO WS-TOKEN-LENGEN
039200        WHEN 6 MOVE WS-TOKEN-6 TO WS-TOKEN-LENGEN
039300     END-EVALUATE
039400     IF WS-TOKEN-LENGEN(1:7) IS EQUAL TO 'LENGEN='
039500        AND WS-TOKEN-LENGEN(8:2) IS NUMERIC
039600        MOVE WS-TOKEN-LENGEN(8:2) TO WS-LONGITUD-CUENTA
039700     END-IF
039800
039900     ADD 1 TO WS-K.
040000
040100 1215-EVALUAR-TOKEN-LENGEN-F. EXIT.
040200
040300
040400*-----------------------------------------------------------------
040500 1300-ARMAR-EJERCICIOS-I.
040600
040700     MOVE ZERO TO TEJ-CANTIDAD
040800     MOVE 'BOOKYEARCOUNT' TO WS-CLAVE-BUSCADA
040900     PERFORM 1150-BUSCAR-PARAM-I THRU 1150-BUSCAR-PARAM-F
041000
041100     IF PARAM-FUE-ENCONTRADO AND WS-VALOR-ENCONTRADO(1:2) IS
041200                                                      NUMERIC
041300        MOVE WS-VALOR-ENCONTRADO(1:2) TO WS-BOOKYEARCOUNT
041400     ELSE
041500        MOVE ZERO TO WS-BOOKYEARCOUNT
041600     END-IF
041700
041800     MOVE 1 TO WS-I
041900     PERFORM 1310-ARMAR-UN-EJERCICIO-I
042000        THRU 1310-ARMAR-UN-EJERCICIO-F
042100        UNTIL WS-I > WS-BOOKYEARCOUNT.
042200
042300 1300-ARMAR-EJERCICIOS-F. EXIT.
042400
042500
042600*---- ARMA UN BOOKYEAR<i> SI EXISTE AL MENOS LA CLAVE .PERDATE --
042700 1310-ARMAR-UN-EJERCICIO-I.
042800
042900     MOVE WS-I TO WS-I-DISPLAY
043000     IF WS-I-DISPLAY(1:1) IS EQUAL TO SPACE
043100        STRING 'BOOKYEAR' WS-I-DISPLAY(2:1)
043200               DELIMITED BY SIZE INTO WS-CLAVE-PREFIJO
043300     ELSE
043400        STRING 'BOOKYEAR' WS-I-DISPLAY
043500               DELIMITED BY SIZE INTO WS-CLAVE-PREFIJO
043600     END-IF
043700
043800     STRING WS-CLAVE-PREFIJO DELIMITED BY SPACE
043900            '.PERDATE' DELIMITED BY SIZE
044000            INTO WS-CLAVE-BUSCADA
044100     PERFORM 1150-BUSCAR-PARAM-I THRU 1150-BUSCAR-PARAM-F
044200
044300     IF NOT PARAM-FUE-ENCONTRADO THEN
044400        CONTINUE
044500     ELSE
044600        ADD 1 TO TEJ-CANTIDAD
044700        SET IX-EJE TO TEJ-CANTIDAD
044800        MOVE WS-I TO EJE-INDICE(IX-EJE)
044900
045000        PERFORM 1320-LEER-ETIQUETAS-I THRU 1320-LEER-ETIQUETAS-F
045100        PERFORM 1330-PARSEAR-PERDATE-I THRU 1330-PARSEAR-PERDATE-F
045200        PERFORM 1340-PARSEAR-PERLIB1-I THRU 1340-PARSEAR-PERLIB1-F
045300        PERFORM 1350-ARMAR-PERIODOS-I THRU 1350-ARMAR-PERIODOS-F
045400        PERFORM 1360-FECHAS-EJERCICIO-I THRU 1360-FECHAS-EJERCICIO-F
045500        PERFORM 1370-ESTADO-EJERCICIO-I THRU 1370-ESTADO-EJERCICIO-F
045600
045700        IF WS-FUERA-DE-VENTANA IS EQUAL TO 'S' THEN
045800           SUBTRACT 1 FROM TEJ-CANTIDAD
045900        END-IF
046000     END-IF
046100
046200     ADD 1 TO WS-I.
046300
046400 1310-ARMAR-UN-EJERCICIO-F. EXIT.
046500
046600
046700 1320-LEER-ETIQUETAS-I.
046800
046900     STRING WS-CLAVE-PREFIJO DELIMITED BY SPACE
047000            '.LONGLABEL' DELIMITED BY SIZE
047100            INTO WS-CLAVE-BUSCADA
047200     PERFORM 1150-BUSCAR-PARAM-I THRU 1150-BUSCAR-PARAM-F
047300     IF PARAM-FUE-ENCONTRADO
047400        MOVE WS-VALOR-ENCONTRADO(1:40) TO
047500                                     EJE-NOMBRELARGO(IX-EJE)
047600     END-IF
047700
047800     STRING WS-CLAVE-PREFIJO DELIMITED BY SPACE
047900            '.SHORTLABEL' DELIMITED BY SIZE
048000            INTO WS-CLAVE-BUSCADA
048100     PERFORM 1150-BUSCAR-PARAM-I THRU 1150-BUSCAR-PARAM-F
048200     IF PARAM-FUE-ENCONTRADO
048300        MOVE WS-VALOR-ENCONTRADO(1:20) TO
048400                                     EJE-NOMBRECORTO(IX-EJE)
048500     END-IF
048600
048700*    .PATHARCH SE LEE PERO NO SE GUARDA (RESOLUCION DE ARCHIVO
048800*    QUEDA A CARGO DEL PROCESO QUE DISPARA ESTE LOTE)
048900     STRING WS-CLAVE-PREFIJO DELIMITED BY SPACE
049000            '.PATHARCH' DELIMITED BY SIZE
049100            INTO WS-CLAVE-BUSCADA
049200     PERFORM 1150-BUSCAR-PARAM-I THRU 1150-BUSCAR-PARAM-F.
049300
049400 1320-LEER-ETIQUETAS-F. EXIT.
049500
049600
049700*---- PARSEO DE TOKENS DE FECHA DE 8 CARACTERES ------------------
049800 1330-PARSEAR-PERDATE-I.
049900
050000     STRING WS-CLAVE-PREFIJO DELIMITED BY SPACE
050100            '.PERDATE' DELIMITED BY SIZE
050200            INTO WS-CLAVE-BUSCADA
050300     PERFORM 1150-BUSCAR-PARAM-I THRU 1150-BUSCAR-PARAM-F
050400
050500     MOVE ZERO TO WS-CANT-FECHAS
050600     PERFORM 1331-LARGO-VALOR-I THRU 1331-LARGO-VALOR-F
050700
050800     MOVE 1 TO WS-POS
050900     PERFORM 1335-EXTRAER-UN-TOKEN-FECHA-I
051000        THRU 1335-EXTRAER-UN-TOKEN-FECHA-F
051100        UNTIL WS-POS > WS-LARGO-VALOR.
051200
051300 1330-PARSEAR-PERDATE-F. EXIT.
051400
051500
051600 1335-EXTRAER-UN-TOKEN-FECHA-I.
051700
051800     IF WS-VALOR-ENCONTRADO(WS-POS:1) IS EQUAL TO SPACE
051900        ADD 1 TO WS-POS
052000     ELSE
052100        MOVE WS-VALOR-ENCONTRADO(WS-POS:8) TO WS-TOKEN-FECHA
052200        COMPUTE WS-POS-FIN = WS-POS + 7
052300
052400        MOVE WS-TOKEN-ANIO TO WS-FEC-TMP-ANIO
052500        MOVE WS-TOKEN-MES  TO WS-FEC-TMP-MES
052600        MOVE WS-TOKEN-DIA  TO WS-FEC-TMP-DIA
052700
052800        IF WS-POS-FIN IS EQUAL TO WS-LARGO-VALOR THEN
052900           PERFORM 2160-SUMAR-UN-DIA-I
053000              THRU 2160-SUMAR-UN-DIA-F
053100        END-IF
053200
053300        ADD 1 TO WS-CANT-FECHAS
053400        MOVE WS-FECHA-TMP TO
053500                         WS-FECHA-PARSEADA(WS-CANT-FECHAS)
053600        COMPUTE WS-POS = WS-POS + 8
053700     END-IF.
053800
053900 1335-EXTRAER-UN-TOKEN-FECHA-F. EXIT.
054000
054100*---- LARGO REAL DEL VALOR (SIN ESPACIOS DE RELLENO A LA DERECHA)
054200 1331-LARGO-VALOR-I.
054300
054400     MOVE 500 TO WS-LARGO-VALOR
054500     PERFORM 1332-RETROCEDER-UNA-POSICION-I
054600        THRU 1332-RETROCEDER-UNA-POSICION-F
054700        UNTIL WS-LARGO-VALOR IS EQUAL TO ZERO
054800           OR WS-VALOR-ENCONTRADO(WS-LARGO-VALOR:1)
054900                                        IS NOT EQUAL SPACE.
055000
055100 1331-LARGO-VALOR-F. EXIT.
055200
055300
055400 1332-RETROCEDER-UNA-POSICION-I.
055500
055600     SUBTRACT 1 FROM WS-LARGO-VALOR.
055700
055800 1332-RETROCEDER-UNA-POSICION-F. EXIT.
055900
056000
056100*---- NOMBRES DE PERIODO, TOKENS DE 8 SIN SEPARADOR --------------
056200 1340-PARSEAR-PERLIB1-I.
056300
056400     STRING WS-CLAVE-PREFIJO DELIMITED BY SPACE
056500            '.PERLIB1' DELIMITED BY SIZE
056600            INTO WS-CLAVE-BUSCADA
056700     PERFORM 1150-BUSCAR-PARAM-I THRU 1150-BUSCAR-PARAM-F
056800
056900     MOVE ZERO TO WS-CANT-NOMBRES
057000     PERFORM 1331-LARGO-VALOR-I THRU 1331-LARGO-VALOR-F
057100
057200     MOVE 1 TO WS-POS
057300     PERFORM 1345-EXTRAER-UN-NOMBRE-I
057400        THRU 1345-EXTRAER-UN-NOMBRE-F
057500        UNTIL WS-POS + 7 > WS-LARGO-VALOR.
057600
057700 1340-PARSEAR-PERLIB1-F. EXIT.
057800
057900
058000 1345-EXTRAER-UN-NOMBRE-I.
058100
058200     ADD 1 TO WS-CANT-NOMBRES
058300     MOVE WS-VALOR-ENCONTRADO(WS-POS:8) TO
058400                        WS-NOMBRE-PARSEADO(WS-CANT-NOMBRES)
058500     COMPUTE WS-POS = WS-POS + 8.
058600
058700 1345-EXTRAER-UN-NOMBRE-F. EXIT.
058800
058900
059000*---- REGLAS R12/R13/R16 - ARMADO DE LA LISTA DE PERIODOS -------
059100 1350-ARMAR-PERIODOS-I.
059200
059300     COMPUTE EJE-CANTPERIODOS(IX-EJE) = WS-CANT-FECHAS - 2
059400     IF EJE-CANTPERIODOS(IX-EJE) > ZERO THEN
059500        COMPUTE EJE-DURACION-MESES(IX-EJE) =
059600                           12 / EJE-CANTPERIODOS(IX-EJE)
059700     ELSE
059800        MOVE ZERO TO EJE-DURACION-MESES(IX-EJE)
059900     END-IF
060000
060100     MOVE 1 TO WS-K
060200     PERFORM 1355-ARMAR-UN-PERIODO-I
060300        THRU 1355-ARMAR-UN-PERIODO-F
060400        UNTIL WS-K > WS-CANT-NOMBRES.
060500
060600 1350-ARMAR-PERIODOS-F. EXIT.
060700
060800
060900 1355-ARMAR-UN-PERIODO-I.
061000
061100     SET IX-PER TO WS-K
061200     MOVE WS-NOMBRE-PARSEADO(WS-K) TO
061300                        PER-NOMBRECORTO(IX-EJE, IX-PER)
061400     MOVE WS-FECHA-PARSEADA(WS-K) TO
061500                        PER-FECINICIO(IX-EJE, IX-PER)
061600
061700     MOVE WS-FECHA-PARSEADA(WS-K) TO WS-FECHA-TMP
061800     MOVE EJE-DURACION-MESES(IX-EJE) TO WS-DUR-MESES
061900     PERFORM 2170-SUMAR-MESES-I THRU 2170-SUMAR-MESES-F
062000     MOVE WS-FECHA-TMP TO PER-FECFIN(IX-EJE, IX-PER)
062100
062200     IF WS-K IS EQUAL TO WS-CANT-NOMBRES THEN
062300        MOVE 99 TO PER-INDICE(IX-EJE, IX-PER)
062400     ELSE
062500        COMPUTE PER-INDICE(IX-EJE, IX-PER) = WS-K - 1
062600     END-IF
062700
062800     ADD 1 TO WS-K.
062900
063000 1355-ARMAR-UN-PERIODO-F. EXIT.
063100
063200
063300*---- FECHA DE INICIO/FIN DEL EJERCICIO Y VENTANA R17 -----------
063400 1360-FECHAS-EJERCICIO-I.
063500
063600     MOVE WS-FECHA-PARSEADA(1) TO EJE-FECINICIO(IX-EJE)
063700     MOVE WS-FECHA-PARSEADA(1) TO WS-MENOR-FECHA
063800     MOVE WS-FECHA-PARSEADA(1) TO WS-MAYOR-FECHA
063900
064000     MOVE 2 TO WS-K
064100     PERFORM 1365-COMPARAR-UNA-FECHA-I
064200        THRU 1365-COMPARAR-UNA-FECHA-F
064300        UNTIL WS-K > WS-CANT-FECHAS
064400
064500     MOVE WS-MENOR-FECHA TO EJE-FECINICIO(IX-EJE)
064600     MOVE WS-MAYOR-FECHA TO EJE-FECFIN(IX-EJE)
064700     MOVE EJE-FECINICIO(IX-EJE)(1:4) TO EJE-ANIOINICIO(IX-EJE)
064800     MOVE EJE-FECFIN(IX-EJE)(1:4) TO EJE-ANIOFIN(IX-EJE)
064900
065000     MOVE 'N' TO WS-FUERA-DE-VENTANA
065100     IF LK-FECMIN IS NOT EQUAL ZERO AND
065200        LK-FECMIN > EJE-FECINICIO(IX-EJE) THEN
065300        MOVE 'S' TO WS-FUERA-DE-VENTANA
065400     END-IF
065500     IF LK-FECMAX IS NOT EQUAL ZERO AND
065600        LK-FECMAX < EJE-FECINICIO(IX-EJE) THEN
065700        MOVE 'S' TO WS-FUERA-DE-VENTANA
065800     END-IF.
065900
066000 1360-FECHAS-EJERCICIO-F. EXIT.
066100
066200
066300 1365-COMPARAR-UNA-FECHA-I.
066400
066500     IF WS-FECHA-PARSEADA(WS-K) < WS-MENOR-FECHA
066600        MOVE WS-FECHA-PARSEADA(WS-K) TO WS-MENOR-FECHA
066700     END-IF
066800     IF WS-FECHA-PARSEADA(WS-K) > WS-MAYOR-FECHA
066900        MOVE WS-FECHA-PARSEADA(WS-K) TO WS-MAYOR-FECHA
067000     END-IF
067100     ADD 1 TO WS-K.
067200
067300 1365-COMPARAR-UNA-FECHA-F. EXIT.
067400
067500
067600 1370-ESTADO-EJERCICIO-I.
067700
067800     STRING WS-CLAVE-PREFIJO DELIMITED BY SPACE
067900            '.STATUS' DELIMITED BY SIZE
068000            INTO WS-CLAVE-BUSCADA
068100     PERFORM 1150-BUSCAR-PARAM-I THRU 1150-BUSCAR-PARAM-F
068200
068300     MOVE SPACE TO EJE-ESTADO(IX-EJE)
068400     IF PARAM-FUE-ENCONTRADO THEN
068500        EVALUATE WS-VALOR-ENCONTRADO(1:1)
068600           WHEN 'A' MOVE 'A' TO EJE-ESTADO(IX-EJE)
068700           WHEN 'C' MOVE 'C' TO EJE-ESTADO(IX-EJE)
068800           WHEN 'B' MOVE 'B' TO EJE-ESTADO(IX-EJE)
068900           WHEN OTHER CONTINUE
069000        END-EVALUATE
069100     END-IF.
069200
069300 1370-ESTADO-EJERCICIO-F. EXIT.
069400
069500
069600*-----------------------------------------------------------------
069700*    SUMA UN DIA A WS-FECHA-TMP (MARCADOR DE LIMITE DE CADENA).
069800*    USA TABLA DE DIAS POR MES, SIN FUNCION
069900*    INTRINSECA, CON AJUSTE DE ANIO BISIESTO PARA FEBRERO.
070000 2160-SUMAR-UN-DIA-I.
070100
070200     PERFORM 2150-ES-BISIESTO-I THRU 2150-ES-BISIESTO-F
070300
070400     MOVE WS-DIAS-MES(WS-FEC-TMP-MES) TO WS-DIAS-DEL-MES
070500     IF WS-FEC-TMP-MES IS EQUAL 2 AND ANIO-ES-BISIESTO THEN
070600        MOVE 29 TO WS-DIAS-DEL-MES
070700     END-IF
070800
070900     ADD 1 TO WS-FEC-TMP-DIA
071000     IF WS-FEC-TMP-DIA > WS-DIAS-DEL-MES THEN
071100        MOVE 1 TO WS-FEC-TMP-DIA
071200        ADD 1 TO WS-FEC-TMP-MES
071300        IF WS-FEC-TMP-MES > 12 THEN
071400           MOVE 1 TO WS-FEC-TMP-MES
071500           ADD 1 TO WS-FEC-TMP-ANIO
071600        END-IF
071700     END-IF.
071800
071900 2160-SUMAR-UN-DIA-F. EXIT.
072000
072100
072200 2150-ES-BISIESTO-I.
072300
072400     MOVE 'N' TO WS-ES-BISIESTO
072500     DIVIDE WS-FEC-TMP-ANIO BY 4 GIVING WS-DUR-MESES
072600                            REMAINDER WS-RESTO
072700     IF WS-RESTO IS EQUAL ZERO THEN
072800        MOVE 'S' TO WS-ES-BISIESTO
072900        DIVIDE WS-FEC-TMP-ANIO BY 100 GIVING WS-DUR-MESES
073000                               REMAINDER WS-RESTO
073100        IF WS-RESTO IS EQUAL ZERO THEN
073200           MOVE 'N' TO WS-ES-BISIESTO
073300           DIVIDE WS-FEC-TMP-ANIO BY 400 GIVING WS-DUR-MESES
073400                                  REMAINDER WS-RESTO
073500           IF WS-RESTO IS EQUAL ZERO THEN
073600              MOVE 'S' TO WS-ES-BISIESTO
073700           END-IF
073800        END-IF
073900     END-IF.
074000
074100 2150-ES-BISIESTO-F. EXIT.
074200
074300
074400*---- SUMA N MESES A WS-FECHA-TMP, MISMO DIA ---------------------
074500 2170-SUMAR-MESES-I.
074600
074700     COMPUTE WS-MES-TMP = WS-FEC-TMP-MES + WS-DUR-MESES
074800     IF WS-MES-TMP > 12 THEN
074900        COMPUTE WS-FEC-TMP-MES = WS-MES-TMP - 12
075000        ADD 1 TO WS-FEC-TMP-ANIO
075100     ELSE
075200        MOVE WS-MES-TMP TO WS-FEC-TMP-MES
075300     END-IF.
075400
075500 2170-SUMAR-MESES-F. EXIT.
075600
075700
075800*-----------------------------------------------------------------
075900*    RESOLUCION DE EJERCICIO Y PERIODO PARA UNA
076000*    FECHA DADA (FUNCION 'BYP')
076100 3000-RESOLVER-I.
076200
076300     MOVE ZERO TO LK-EJERCICIO-IDX
076400     MOVE SPACES TO LK-PERIODO-COD
076500     MOVE 'E' TO LK-RETORNO
076600     MOVE 'no hay ejercicio para esta fecha' TO
076700                                         LK-MENSAJE-ERROR
076800
076900     IF LK-FECHA IS EQUAL ZERO THEN
077000        MOVE 'no se recibio fecha para resolver ejercicio' TO
077100                                            LK-MENSAJE-ERROR
077200     ELSE
077300        MOVE LK-FECHA TO WS-FECHA-AJUSTADA
077400        IF LK-ANIO-SUST IS NOT EQUAL ZERO THEN
077500           MOVE LK-ANIO-SUST TO WS-FAJ-ANIO
077600        END-IF
077700        MOVE WS-FAJ-ANIO TO WS-ANIO-BUSCA
077800
077900        SET IX-EJE TO 1
078000        MOVE 'N' TO WS-PARAM-ENCONTRADO
078100        PERFORM 3005-PROBAR-UN-EJERCICIO-I
078200           THRU 3005-PROBAR-UN-EJERCICIO-F
078300           UNTIL IX-EJE > TEJ-CANTIDAD
078400              OR WS-PARAM-ENCONTRADO IS EQUAL 'S'
078500     END-IF.
078600
078700 3000-RESOLVER-F. EXIT.
078800
078900
079000 3005-PROBAR-UN-EJERCICIO-I.
079100
079200     PERFORM 3010-CONTIENE-ANIO-I THRU 3010-CONTIENE-ANIO-F
079300     IF WS-PARAM-ENCONTRADO IS EQUAL 'S' THEN
079400        MOVE EJE-INDICE(IX-EJE) TO LK-EJERCICIO-IDX
079500        PERFORM 3100-BUSCAR-PERIODO-I
079600           THRU 3100-BUSCAR-PERIODO-F
079700        MOVE 'S' TO LK-RETORNO
079800        MOVE SPACES TO LK-MENSAJE-ERROR
079900     END-IF
080000     SET IX-EJE UP BY 1.
080100
080200 3005-PROBAR-UN-EJERCICIO-F. EXIT.
080300
080400
080500*---- SHORTNAME CONTIENE EL ANIO BUSCADO COMO SUBCADENA ----------
080600 3010-CONTIENE-ANIO-I.
080700
080800     MOVE 'N' TO WS-PARAM-ENCONTRADO
080900     MOVE 1 TO WS-K
081000     PERFORM 3015-COMPARAR-UNA-POSICION-I
081100        THRU 3015-COMPARAR-UNA-POSICION-F
081200        UNTIL WS-K > 17.
081300
081400 3010-CONTIENE-ANIO-F. EXIT.
081500
081600
081700 3015-COMPARAR-UNA-POSICION-I.
081800
081900     IF EJE-NOMBRECORTO(IX-EJE)(WS-K:4) IS EQUAL WS-ANIO-BUSCA
082000        MOVE 'S' TO WS-PARAM-ENCONTRADO
082100     END-IF
082200     ADD 1 TO WS-K.
082300
082400 3015-COMPARAR-UNA-POSICION-F. EXIT.
082500
082600
082700*---- UBICA EL PERIODO CUYO RANGO CONTIENE LA FECHA AJUSTADA ----
082800*    CODIGO INTERNO DE PERIODO = EJERCICIO(2) + PERIODO(2) +
082900*    2 BLANCOS DE RELLENO (CONVENCION INTERNA CAF-CTB).
083000 3100-BUSCAR-PERIODO-I.
083100
083200     MOVE SPACES TO LK-PERIODO-COD
083300     SET IX-PER TO 1
083400     PERFORM 3110-PROBAR-UN-PERIODO-I
083500        THRU 3110-PROBAR-UN-PERIODO-F
083600        UNTIL IX-PER > EJE-CANTPERIODOS(IX-EJE).
083700
083800 3100-BUSCAR-PERIODO-F. EXIT.
083900
084000
084100 3110-PROBAR-UN-PERIODO-I.
084200
084300     IF WS-FECHA-AJUSTADA >= PER-FECINICIO(IX-EJE, IX-PER)
084400        AND WS-FECHA-AJUSTADA < PER-FECFIN(IX-EJE, IX-PER)
084500        STRING EJE-INDICE(IX-EJE) PER-INDICE(IX-EJE, IX-PER)
084600               '  ' DELIMITED BY SIZE INTO LK-PERIODO-COD
084700     END-IF
084800     SET IX-PER UP BY 1.
084900
085000 3110-PROBAR-UN-PERIODO-F. EXIT.
