000100******************************************************************
000200*    CAF-CTB - COPY EJERCIC                                    *
000300*    LAYOUT DE EJERCICIO CONTABLE Y SUS PERIODOS (DERIVADO DE   *
000400*    LA TABLA PARAM, NO ES UN ARCHIVO).  ARMADO POR PGMEJCAF.  *
000500******************************************************************
000600* HISTORIAL
000700* 2011-06-14 JRR TK-4401 ALTA INICIAL
000800* 2015-09-30 MLM TK-5044 SE FUERZA INDICE 99 EN EL ULTIMO
000900*                        PERIODO (PERIODO DE CIERRE)
001000******************************************************************
001100 01  WS-REG-EJERCICIO.
001200     03  EJE-INDICE              PIC 9(02) COMP.
001300     03  EJE-NOMBRELARGO         PIC X(40).
001400     03  EJE-NOMBRECORTO         PIC X(20).
001500     03  EJE-FECINICIO           PIC 9(08).
001600*    REDEFINES DE LA FECHA DE INICIO, DESCOMPUESTA EN A/M/D
001700*    PARA EL CALCULO DE FIN DE PERIODO (SUMA DE MESES)
001800     03  EJE-FECINICIO-AMD REDEFINES EJE-FECINICIO.
001900         05  EJE-FECINICIO-ANIO  PIC 9(04).
002000         05  EJE-FECINICIO-MES   PIC 9(02).
002100         05  EJE-FECINICIO-DIA   PIC 9(02).
002200     03  EJE-FECFIN              PIC 9(08).
002300     03  EJE-ANIOINICIO          PIC 9(04).
002400     03  EJE-ANIOFIN             PIC 9(04).
002500     03  EJE-CANTPERIODOS        PIC 9(02) COMP.
002600     03  EJE-DURACION-MESES      PIC 9(02) COMP.
002700     03  EJE-ESTADO              PIC X(01).
002800         88  EJE-ABIERTO             VALUE 'A'.
002900         88  EJE-CERRADO             VALUE 'C'.
003000         88  EJE-BLOQUEADO           VALUE 'B'.
003100     03  EJE-PERIODOS OCCURS 13 TIMES
003200                          INDEXED BY IX-PER.
003300         05  PER-INDICE          PIC 9(02) COMP.
003400         05  PER-NOMBRECORTO     PIC X(08).
003500         05  PER-FECINICIO       PIC 9(08).
003600         05  PER-FECFIN          PIC 9(08).
003700     03  FILLER                  PIC X(20).
